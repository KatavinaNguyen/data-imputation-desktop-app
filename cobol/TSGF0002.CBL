000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     TSGF0002.
000600 AUTHOR.         RENATO M. SOUZA.
000700 INSTALLATION.   DATA SERVICES - BATCH ANALYTICS.
000800 DATE-WRITTEN.   16/05/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*                DATA SERVICES - COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: TSGF0002.                                     *
001500*    ANALYST.....: R. M. SOUZA                                   *
001600*    PROGRAMMER..: R. M. SOUZA                                   *
001700*    DATE........: 16/05/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: TIME SERIES GAP-FILL PROJECT - TSGFIL         *
002000*----------------------------------------------------------------*
002100*    GOAL........: STEP 2 OF THE TSGFIL JOB.  LOAD THE ROWS      *
002200*                  TSGF0001 SORTED, WORK OUT THE DOMINANT        *
002300*                  SAMPLING STEP, INSERT A BLANK ROW FOR EVERY   *
002400*                  WHOLLY MISSING TIMESTAMP, INTERPOLATE EACH    *
002500*                  VALUE COLUMN INDEPENDENTLY BETWEEN ITS        *
002600*                  NEAREST NUMERIC NEIGHBOURS, DERIVE THE OUTPUT *
002700*                  FILE NAME FROM THE SUFFIX TAG ON THE CONTROL  *
002800*                  CARD, AND WRITE THE COMPLETED TABLE.          *
002900*----------------------------------------------------------------*
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100*                   TSGFOU1         00330       TSGF0R01         *
003200*                   TSGFHDR         00200       NONE             *
003300*                   TSGFCTL         00080       NONE             *
003400*                   TSGFOUT         00250       NONE (DYNAMIC)   *
003500*----------------------------------------------------------------*
003600*    TABLE DB2...:  NONE.                                        *
003700*----------------------------------------------------------------*
003800*-------------------------------------------------------------*
003900* CHANGE LOG                                                   *
004000*-------------------------------------------------------------*
004100*DATE       BY   TKT#      DESCRIPTION                         *
004200*---------- ---- --------- -----------------------------------*
004300*16/05/1991 RMS  TSG-0002  ORIGINAL PROGRAM - SECOND STEP OF   *
004400*                          THE TSGFIL JOB STREAM.  NO DATABASE *
004500*                          ACCESS IN THIS JOB.                 *
004600*30/09/1991 RMS  TSG-0009  ADDED WRK-TSGFROW-TBL SO THE WHOLE  *
004700*                          SORTED FILE COULD BE HELD IN        *
004800*                          MEMORY FOR THE FILL/INTERPOLATE     *
004900*                          PASSES.  MAX 05000 ROWS.            *
005000*14/02/1994 LFA  TSG-0033  STEP DETECTION NOW TAKES THE MODE   *
005100*                          OF THE POSITIVE DELTAS INSTEAD OF   *
005200*                          THE SMALLEST DELTA - A DROPPED      *
005300*                          READING WAS BEING MISREAD AS THE    *
005400*                          STEP.                                *
005500*06/08/1995 LFA  TSG-0041  SUFFIX TAG IS NOW TRIMMED BEFORE    *
005600*                          THE UNDERSCORE IS ADDED - A CARD    *
005700*                          PUNCHED WITH TRAILING BLANKS WAS     *
005800*                          PRODUCING "NAME_    .CSV".          *
005900*19/09/1998 JCS  TSG-Y2K1  YEAR 2000 REVIEW - THIS PROGRAM     *
006000*                          CARRIES EPOCH-SECONDS ONLY, NEVER   *
006100*                          A 2-DIGIT YEAR.  NO CHANGE.         *
006200*11/03/2001 JCS  TSG-0052  ROUNDING ON THE INTERPOLATED VALUE  *
006300*                          CHANGED TO ROUNDED (HALF-UP) TO     *
006400*                          MATCH THE ENGINEERING GROUP'S       *
006500*                          SPREADSHEET FIGURES EXACTLY.        *
006600*15/02/2004 JCS  TSG-0062  A NUMERIC CELL WAS BEING MOVED      *
006700*                          STRAIGHT INTO WRK-CELL-EDIT-TEXT -   *
006800*                          COMPILER FLAGGED IT.  NOW EDITED     *
006900*                          INTO WRK-CELL-VALUE-EDITED FIRST,    *
007000*                          THE WAY WE STAGE ANY SIGNED,         *
007100*                          DECIMAL NUMBER FOR A FLAT-FILE LINE. *
007200*22/09/2004 JCS  TSG-0067  CONTROL CARD NOW CARRIES THE RAW    *
007300*                          INPUT FILE NAME.  4910 SCANS FOR THE *
007400*                          LAST DOT ITSELF INSTEAD OF TRUSTING  *
007500*                          A CARD PUNCHED WITH A PRE-SPLIT      *
007600*                          BASE-NAME/EXTENSION PAIR.            *
007700*-------------------------------------------------------------*
007800*================================================================*
007900*           E N V I R O N M E N T      D I V I S I O N           *
008000*================================================================*
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400      SWITCH-1  IS TSGF-TRACE-SWITCH
008500                    ON STATUS IS TSGF-TRACE-ON
008600                    OFF STATUS IS TSGF-TRACE-OFF.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000
009100     SELECT TSGFOU1       ASSIGN TO UTS-S-TSGFOU1
009200      ORGANIZATION IS     SEQUENTIAL
009300      ACCESS MODE  IS     SEQUENTIAL
009400      FILE STATUS  IS     WRK-FS-TSGFOU1.
009500
009600     SELECT TSGFHDR       ASSIGN TO UTS-S-TSGFHDR
009700      ORGANIZATION IS     SEQUENTIAL
009800      ACCESS MODE  IS     SEQUENTIAL
009900      FILE STATUS  IS     WRK-FS-TSGFHDR.
010000
010100     SELECT TSGFCTL       ASSIGN TO UTS-S-TSGFCTL
010200      ORGANIZATION IS     SEQUENTIAL
010300      ACCESS MODE  IS     SEQUENTIAL
010400      FILE STATUS  IS     WRK-FS-TSGFCTL.
010500
010600     SELECT TSGFOUT       ASSIGN TO WRK-OUTPUT-DDNAME
010700      ORGANIZATION IS     SEQUENTIAL
010800      ACCESS MODE  IS     SEQUENTIAL
010900      FILE STATUS  IS     WRK-FS-TSGFOUT.
011000
011100*================================================================*
011200*                  D A T A      D I V I S I O N                  *
011300*================================================================*
011400 DATA DIVISION.
011500 FILE SECTION.
011600*
011700 FD  TSGFOU1
011800     RECORDING MODE IS F
011900     LABEL RECORD   IS STANDARD
012000     BLOCK CONTAINS 00 RECORDS.
012100 01  FD-REG-TSGFOU1.
012200     COPY 'TSGF0R01'.
012300
012400 FD  TSGFHDR
012500     RECORDING MODE IS F
012600     LABEL RECORD   IS STANDARD
012700     BLOCK CONTAINS 00 RECORDS.
012800 01  FD-REG-TSGFHDR.
012900     05  FD-REG-TSGFHDR-DATA        PIC X(199).
013000     05  FILLER                     PIC X(001).
013100
013200 FD  TSGFCTL
013300     RECORDING MODE IS F
013400     LABEL RECORD   IS STANDARD
013500     BLOCK CONTAINS 00 RECORDS.
013600 01  FD-REG-TSGFCTL.
013700     05  FD-REG-TSGFCTL-DATA        PIC X(079).
013800     05  FILLER                     PIC X(001).
013900
014000 FD  TSGFOUT
014100     RECORDING MODE IS F
014200     LABEL RECORD   IS STANDARD
014300     BLOCK CONTAINS 00 RECORDS.
014400 01  FD-REG-TSGFOUT.
014500     05  FD-REG-TSGFOUT-DATA        PIC X(249).
014600     05  FILLER                     PIC X(001).
014700
014800*-----------------------------------------------------------------*
014900*                  WORKING-STORAGE SECTION                        *
015000*-----------------------------------------------------------------*
015100 WORKING-STORAGE SECTION.
015200
015300 77  WRK-TSGFOU1-EOF                    PIC X(03) VALUE SPACES.
015400 77  WRK-ROWS-LOADED                    PIC S9(06) COMP VALUE ZERO.
015500 77  WRK-ROWS-INSERTED                  PIC S9(06) COMP VALUE ZERO.
015600 77  WRK-ROWS-WRITTEN                   PIC S9(06) COMP VALUE ZERO.
015700
015800*DATA FOR ERROR LOG:
015900 01  WRK-ERROR-LOG.
016000     03  WRK-PROGRAM                    PIC X(08) VALUE
016100                                                 'TSGF0002'.
016200     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
016300     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
016400     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
016500     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
016600     03  FILLER                         PIC X(04) VALUE SPACES.
016700
016800*ABENDING PROGRAM:
016900 77  WRK-ABEND-PGM                      PIC X(08) VALUE
017000                                                 'ABENDPGM'.
017100
017200 01  WRK-FILE-STATUS.
017300     03  WRK-FS-TSGFOU1                 PIC 9(02) VALUE ZEROS.
017400     03  WRK-FS-TSGFHDR                 PIC 9(02) VALUE ZEROS.
017500     03  WRK-FS-TSGFCTL                 PIC 9(02) VALUE ZEROS.
017600     03  WRK-FS-TSGFOUT                 PIC 9(02) VALUE ZEROS.
017700     03  FILLER                         PIC X(01) VALUE SPACE.
017800
017900*THE HEADER LINE, CARRIED OVER FROM TSGF0001 UNTOUCHED.
018000 77  WRK-HEADER-LINE                    PIC X(200) VALUE SPACES.
018100 77  WRK-HEADER-COLUMN-COUNT            PIC S9(04) COMP VALUE ZERO.
018200
018300*CONTROL CARD (INPUT-FILE-NAME,SUFFIX-TAG) - RE-READ HERE SO
018400*THE OUTPUT NAME CAN BE BUILT.  TSG-0067 - THE CARD USED TO
018500*ARRIVE PRE-SPLIT INTO BASE-NAME/EXTENSION; NOW IT CARRIES THE
018600*RAW FILE NAME AND WE FIND THE LAST DOT OURSELVES (SEE
018700*4910-SPLIT-BASE-EXTENSION), SO A CARD PUNCHED WITH JUST THE
018800*BARE FILE NAME STILL WORKS.
018900 01  WRK-CONTROL-CARD-LINE.
019000     05  WRK-CONTROL-CARD-LINE-DATA     PIC X(079).
019100     05  FILLER                         PIC X(001).
019200 01  WRK-CONTROL-CARD.
019300     05  WRK-CTL-INPUT-NAME             PIC X(048).
019400     05  WRK-CTL-SUFFIX-TAG             PIC X(020).
019500     05  FILLER                         PIC X(012).
019600 01  WRK-CTL-INPUT-NAME-CHARS REDEFINES WRK-CONTROL-CARD.
019700     05  WRK-CTL-INPUT-CHAR OCCURS 048 TIMES
019800                      INDEXED BY WRK-CTL-CHAR-NX
019900                                 PIC X(001).
020000     05  FILLER                         PIC X(032).
020100
020200*THE DYNAMICALLY-BUILT OUTPUT ASSIGN-NAME.  THIS SHOP'S COMPILER
020300*RESOLVES A WORKING-STORAGE ASSIGN OPERAND AT OPEN TIME, SO THE
020400*NAME BUILT BY 4900-DERIVE-OUTPUT-FILENAME BECOMES THE ACTUAL
020500*DATA SET NAME WHEN TSGFOUT IS OPENED.
020600 01  WRK-OUTPUT-DDNAME                  PIC X(080) VALUE SPACES.
020700 01  WRK-OUTPUT-DDNAME-PARTS REDEFINES WRK-OUTPUT-DDNAME.
020800     05  WRK-OUT-CHAR OCCURS 80 TIMES
020900                      INDEXED BY WRK-OUT-CHAR-NX
021000                                 PIC X(001).
021100 77  WRK-BASE-NAME-LENGTH                PIC S9(04) COMP VALUE ZERO.
021200 77  WRK-EXTENSION-LENGTH                PIC S9(04) COMP VALUE ZERO.
021300 77  WRK-SUFFIX-LENGTH                   PIC S9(04) COMP VALUE ZERO.
021400 77  WRK-DOT-POSITION                    PIC S9(04) COMP VALUE ZERO.
021500 77  WRK-SCAN-NX                         PIC S9(04) COMP VALUE ZERO.
021600 77  WRK-STEM-TEXT                       PIC X(040) VALUE SPACES.
021700 77  WRK-EXT-TEXT                        PIC X(008) VALUE SPACES.
021800
021900*THE WHOLE SORTED FILE, HELD IN MEMORY FOR THE FILL AND
022000*INTERPOLATE PASSES.  05000 ROWS IS AMPLE FOR ONE DAY OF
022100*SECOND-LEVEL SENSOR READINGS.
022200 77  WRK-MAX-ROWS                       PIC S9(06) COMP VALUE 5000.
022300 01  WRK-TSGFROW-TBL.
022400     05  WRK-TSGFROW-ENTRY OCCURS 1 TO 5000 TIMES
022500                  DEPENDING ON WRK-ROWS-LOADED
022600                  INDEXED BY WRK-ROW-NX
022700                             WRK-ANCHOR-START-NX
022800                             WRK-ANCHOR-END-NX
022900                             WRK-FILL-NX.
023000         COPY 'TSGF0R01'.
023100
023200*STEP-DETECTION WORK AREA - A SMALL FREQUENCY TALLY OF THE
023300*DISTINCT POSITIVE DELTAS SEEN BETWEEN ADJACENT ROWS.
023400 77  WRK-DISTINCT-DELTA-COUNT           PIC S9(04) COMP VALUE ZERO.
023500 01  WRK-DELTA-TALLY-TBL.
023600     05  WRK-DELTA-ENTRY OCCURS 500 TIMES
023700                  INDEXED BY WRK-DELTA-NX
023800                             WRK-BEST-DELTA-NX.
023900         10  WRK-DELTA-VALUE            PIC S9(12) COMP-3.
024000         10  WRK-DELTA-FREQUENCY        PIC S9(06) COMP.
024100     05  FILLER                         PIC X(01) VALUE SPACE.
024200 77  WRK-THIS-DELTA                     PIC S9(12) COMP-3 VALUE ZERO.
024300 77  WRK-DETECTED-STEP                  PIC S9(12) COMP-3 VALUE ZERO.
024400 77  WRK-BEST-FREQUENCY                 PIC S9(06) COMP VALUE ZERO.
024500 77  WRK-DELTA-FOUND-SWITCH             PIC X(01) VALUE 'N'.
024600     88  WRK-DELTA-ALREADY-TALLIED      VALUE 'Y'.
024700
024800*FILL-MISSING-TIMESTAMPS WORK AREA.
024900 01  WRK-FILLED-TBL.
025000     05  WRK-FILLED-ENTRY OCCURS 1 TO 5000 TIMES
025100                  DEPENDING ON WRK-FILLED-COUNT
025200                  INDEXED BY WRK-FILLED-NX.
025300         COPY 'TSGF0R01'.
025400 77  WRK-FILLED-COUNT                   PIC S9(06) COMP VALUE ZERO.
025500 77  WRK-WALK-EPOCH                     PIC S9(12) COMP-3 VALUE ZERO.
025600 77  WRK-LAST-EPOCH                     PIC S9(12) COMP-3 VALUE ZERO.
025700 77  WRK-ROW-EXISTS-SWITCH              PIC X(01) VALUE 'N'.
025800     88  WRK-ROW-ALREADY-EXISTS         VALUE 'Y'.
025900
026000*INTERPOLATION WORK AREA.
026100 77  WRK-COLUMN-NX                      PIC S9(04) COMP VALUE ZERO.
026200 77  WRK-INTERP-NX                      PIC S9(06) COMP VALUE ZERO.
026300 77  WRK-ANCHOR-START-FOUND             PIC X(01) VALUE 'N'.
026400     88  WRK-START-ANCHOR-FOUND         VALUE 'Y'.
026500 77  WRK-ANCHOR-END-FOUND               PIC X(01) VALUE 'N'.
026600     88  WRK-END-ANCHOR-FOUND           VALUE 'Y'.
026700 01  WRK-VSTART                         PIC S9(11)V9(6) COMP-3.
026800 01  FILLER REDEFINES WRK-VSTART.
026900     05  WRK-VSTART-SIGNED              PIC S9(11)V9(6).
027000 01  WRK-VEND                           PIC S9(11)V9(6) COMP-3.
027100 01  FILLER REDEFINES WRK-VEND.
027200     05  WRK-VEND-SIGNED                PIC S9(11)V9(6).
027300 77  WRK-TSTART                         PIC S9(12) COMP-3 VALUE ZERO.
027400 77  WRK-TEND                           PIC S9(12) COMP-3 VALUE ZERO.
027500 77  WRK-INTERP-RESULT                  PIC S9(11)V9(6) COMP-3.
027600
027700*OUTPUT-LINE BUILD AREA.
027800 77  WRK-OUTPUT-LINE                    PIC X(250) VALUE SPACES.
027900 77  WRK-OUTPUT-LINE-LENGTH             PIC S9(04) COMP VALUE ZERO.
028000*NUMERIC-EDITED STAGING FIELD - TSGF0R01-CELL-VALUE-NUM CARRIES
028100*A SIGN AND A DECIMAL POINT, SO IT CANNOT MOVE STRAIGHT INTO AN
028200*ALPHANUMERIC RECEIVING FIELD.  WE EDIT IT HERE FIRST, THE WAY
028300*THIS SHOP STAGES ANY SIGNED, DECIMAL NUMBER BEFORE IT GOES ON
028400*A REPORT OR FLAT-FILE LINE, THEN MOVE THE EDITED PICTURE INTO
028500*WRK-CELL-EDIT-TEXT BELOW.
028600 77  WRK-CELL-VALUE-EDITED              PIC -(10)9.999999.
028700 77  WRK-CELL-EDIT-TEXT                 PIC X(018) VALUE SPACES.
028800
028900*EPOCH-TO-TIMESTAMP WORK AREA - THE MIRROR IMAGE OF TSGF0001'S
029000*TIMESTAMP-TO-EPOCH TABLE, NEEDED SO A MANUFACTURED GAP-FILL
029100*ROW CAN CARRY A PRINTABLE TIMESTAMP ON THE OUTPUT LINE.
029200 01  WRK-TIMESTAMP-TEXT                 PIC X(020).
029300 01  WRK-TIMESTAMP-PARTS REDEFINES WRK-TIMESTAMP-TEXT.
029400     05  WRK-TS-YEAR                    PIC 9(004).
029500     05  WRK-TS-SEP1                    PIC X(001).
029600     05  WRK-TS-MONTH                   PIC 9(002).
029700     05  WRK-TS-SEP2                    PIC X(001).
029800     05  WRK-TS-DAY                     PIC 9(002).
029900     05  WRK-TS-SEPT                    PIC X(001).
030000     05  WRK-TS-HOUR                    PIC 9(002).
030100     05  WRK-TS-SEP3                    PIC X(001).
030200     05  WRK-TS-MINUTE                  PIC 9(002).
030300     05  WRK-TS-SEP4                    PIC X(001).
030400     05  WRK-TS-SECOND                  PIC 9(002).
030500     05  WRK-TS-SEPZ                    PIC X(001).
030600
030700 77  WRK-DAYS-REMAINING                 PIC S9(08) COMP VALUE ZERO.
030800 77  WRK-SECONDS-REMAINING              PIC S9(08) COMP VALUE ZERO.
030900 77  WRK-DAYS-IN-YEAR                   PIC S9(04) COMP VALUE 365.
031000 77  WRK-YEAR-IS-LEAP                   PIC X(001) VALUE 'N'.
031100     88  WRK-LEAP-YEAR                  VALUE 'Y'.
031200 77  WRK-MOD-QUOTIENT                   PIC S9(06) COMP VALUE ZERO.
031300 77  WRK-MOD-REMAINDER                  PIC S9(04) COMP VALUE ZERO.
031400
031500 01  WRK-CUM-DAYS-BEFORE-MONTH-TBL.
031600     05  FILLER                         PIC S9(04) COMP VALUE 000.
031700     05  FILLER                         PIC S9(04) COMP VALUE 031.
031800     05  FILLER                         PIC S9(04) COMP VALUE 059.
031900     05  FILLER                         PIC S9(04) COMP VALUE 090.
032000     05  FILLER                         PIC S9(04) COMP VALUE 120.
032100     05  FILLER                         PIC S9(04) COMP VALUE 151.
032200     05  FILLER                         PIC S9(04) COMP VALUE 181.
032300     05  FILLER                         PIC S9(04) COMP VALUE 212.
032400     05  FILLER                         PIC S9(04) COMP VALUE 243.
032500     05  FILLER                         PIC S9(04) COMP VALUE 273.
032600     05  FILLER                         PIC S9(04) COMP VALUE 304.
032700     05  FILLER                         PIC S9(04) COMP VALUE 334.
032800 01  WRK-CUM-DAYS-TBL REDEFINES
032900                      WRK-CUM-DAYS-BEFORE-MONTH-TBL.
033000     05  WRK-CUM-DAYS OCCURS 12 TIMES
033100                      INDEXED BY WRK-MONTH-NX
033200                                 PIC S9(04) COMP.
033300
033400 01  WRK-SYSTEM-DATE.
033500     03  YY                             PIC 9(02) VALUE ZEROS.
033600     03  MM                             PIC 9(02) VALUE ZEROS.
033700     03  DD                             PIC 9(02) VALUE ZEROS.
033800     03  FILLER                         PIC X(01) VALUE SPACE.
033900*
034000 01  WRK-DATE-FORMATTED.
034100     03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
034200     03  FILLER                         PIC X(01) VALUE '-'.
034300     03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
034400     03  FILLER                         PIC X(01) VALUE '-'.
034500     03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
034600*
034700 01  WRK-SYSTEM-TIME.
034800     03  HOUR                           PIC 9(02) VALUE ZEROS.
034900     03  MINUTE                         PIC 9(02) VALUE ZEROS.
035000     03  SECOND                         PIC 9(02) VALUE ZEROS.
035100     03  HUNDREDTH                      PIC 9(02) VALUE ZEROS.
035200     03  FILLER                         PIC X(01) VALUE SPACE.
035300*
035400 01  WRK-TIME-FORMATTED.
035500     03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
035600     03  FILLER                         PIC X(01) VALUE ':'.
035700     03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
035800     03  FILLER                         PIC X(01) VALUE ':'.
035900     03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
036000
036100 01  WRK-WHEN-COMPILED.
036200     03  MM-COMPILED                    PIC X(02) VALUE SPACES.
036300     03  FILLER                         PIC X(01) VALUE '/'.
036400     03  DD-COMPILED                    PIC X(02) VALUE SPACES.
036500     03  FILLER                         PIC X(01) VALUE '/'.
036600     03  YY-COMPILED                    PIC X(02) VALUE SPACES.
036700     03  HOUR-COMPILED                  PIC X(02) VALUE SPACES.
036800     03  FILLER                         PIC X(01) VALUE '-'.
036900     03  MINUTE-COMPILED                PIC X(02) VALUE SPACES.
037000     03  FILLER                         PIC X(01) VALUE '-'.
037100     03  SECOND-COMPILED                PIC X(02) VALUE SPACES.
037200
037300*================================================================*
037400 PROCEDURE                       DIVISION.
037500*================================================================*
037600*----------------------------------------------------------------*
037700 0000-MAIN-PROCESS.              SECTION.
037800*----------------------------------------------------------------*
037900     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
038000
038100     PERFORM 1000-INITIALIZE     THRU 1000-99-EXIT.
038200
038300     PERFORM 2000-LOAD-SORTED-TABLE
038400                                  THRU 2000-99-EXIT.
038500
038600     PERFORM 2500-DETECT-STEP    THRU 2500-99-EXIT.
038700
038800     PERFORM 3000-FILL-MISSING-TIMESTAMPS
038900                                  THRU 3000-99-EXIT.
039000
039100     PERFORM 4000-INTERPOLATE-ALL-COLUMNS
039200                                  THRU 4000-99-EXIT.
039300
039400     PERFORM 4900-DERIVE-OUTPUT-FILENAME
039500                                  THRU 4900-99-EXIT.
039600
039700     PERFORM 5000-WRITE-OUTPUT-FILE
039800                                  THRU 5000-99-EXIT.
039900
040000     PERFORM 6000-FINALIZE       THRU 6000-99-EXIT.
040100*----------------------------------------------------------------*
040200 0000-99-EXIT.                   EXIT.
040300*----------------------------------------------------------------*
040400*----------------------------------------------------------------*
040500 1000-INITIALIZE.                SECTION.
040600*----------------------------------------------------------------*
040700     PERFORM 9000-GET-DATE-TIME  THRU 9000-99-EXIT.
040800
040900     OPEN INPUT  TSGFOU1
041000                 TSGFHDR
041100                 TSGFCTL.
041200
041300     MOVE 'OPEN FILE TSGFOU1'     TO WRK-ERROR-MSG.
041400     PERFORM 8100-TEST-FS-TSGFOU1
041500                                  THRU 8100-99-EXIT.
041600
041700     MOVE 'OPEN FILE TSGFHDR'     TO WRK-ERROR-MSG.
041800     PERFORM 8200-TEST-FS-TSGFHDR
041900                                  THRU 8200-99-EXIT.
042000
042100     MOVE 'OPEN FILE TSGFCTL'     TO WRK-ERROR-MSG.
042200     PERFORM 8300-TEST-FS-TSGFCTL
042300                                  THRU 8300-99-EXIT.
042400
042500     READ TSGFHDR                 INTO WRK-HEADER-LINE.
042600     PERFORM 8200-TEST-FS-TSGFHDR
042700                                  THRU 8200-99-EXIT.
042800     CLOSE TSGFHDR.
042900
043000     READ TSGFCTL                 INTO WRK-CONTROL-CARD-LINE.
043100     PERFORM 8300-TEST-FS-TSGFCTL
043200                                  THRU 8300-99-EXIT.
043300     UNSTRING WRK-CONTROL-CARD-LINE DELIMITED BY ','
043400         INTO WRK-CTL-INPUT-NAME
043500              WRK-CTL-SUFFIX-TAG
043600     END-UNSTRING.
043700     CLOSE TSGFCTL.
043800
043900     INSPECT WRK-HEADER-LINE TALLYING WRK-HEADER-COLUMN-COUNT
044000             FOR ALL ','.
044100     ADD 1                        TO WRK-HEADER-COLUMN-COUNT.
044200*----------------------------------------------------------------*
044300 1000-99-EXIT.                   EXIT.
044400*----------------------------------------------------------------*
044500*----------------------------------------------------------------*
044600 2000-LOAD-SORTED-TABLE.         SECTION.
044700*----------------------------------------------------------------*
044800     PERFORM 2100-READ-TSGFOU1    THRU 2100-99-EXIT.
044900
045000     PERFORM 2150-STORE-ONE-ROW
045100                                  THRU 2150-99-EXIT
045200              UNTIL WRK-TSGFOU1-EOF EQUAL 'END'.
045300
045400     IF WRK-ROWS-LOADED           LESS 2
045500        MOVE 'MIN-ROWS'           TO WRK-ERROR-CODE
045600        MOVE 'NEED AT LEAST 2 DATA ROWS'
045700                                  TO WRK-ERROR-MSG
045800        PERFORM 9999-CALL-ABEND-PGM
045900                                  THRU 9999-99-EXIT
046000     END-IF.
046100
046200     CLOSE TSGFOU1.
046300*----------------------------------------------------------------*
046400 2000-99-EXIT.                   EXIT.
046500*----------------------------------------------------------------*
046600*----------------------------------------------------------------*
046700 2150-STORE-ONE-ROW.             SECTION.
046800*----------------------------------------------------------------*
046900     ADD 1                        TO WRK-ROWS-LOADED.
047000     SET WRK-ROW-NX               TO WRK-ROWS-LOADED.
047100     MOVE FD-REG-TSGFOU1          TO
047200          WRK-TSGFROW-ENTRY (WRK-ROW-NX).
047300     PERFORM 2100-READ-TSGFOU1    THRU 2100-99-EXIT.
047400*----------------------------------------------------------------*
047500 2150-99-EXIT.                   EXIT.
047600*----------------------------------------------------------------*
047700*----------------------------------------------------------------*
047800 2100-READ-TSGFOU1.              SECTION.
047900*----------------------------------------------------------------*
048000     MOVE 'READING TSGFOU1'       TO WRK-ERROR-MSG.
048100
048200     READ TSGFOU1                 INTO FD-REG-TSGFOU1.
048300
048400     PERFORM 8100-TEST-FS-TSGFOU1
048500                                  THRU 8100-99-EXIT.
048600
048700     IF WRK-FS-TSGFOU1            EQUAL 10
048800        MOVE 'END'               TO WRK-TSGFOU1-EOF
048900     END-IF.
049000*----------------------------------------------------------------*
049100 2100-99-EXIT.                   EXIT.
049200*----------------------------------------------------------------*
049300*----------------------------------------------------------------*
049400 2500-DETECT-STEP.               SECTION.
049500*----------------------------------------------------------------*
049600*    WALK THE LOADED ROWS IN PAIRS AND TALLY EVERY POSITIVE
049700*    DELTA SEEN.  THE STEP IS WHICHEVER DELTA COMES UP MOST
049800*    OFTEN (THE MODE), NOT THE SMALLEST ONE - SEE TSG-0033.
049900*----------------------------------------------------------------*
050000     MOVE ZERO                    TO WRK-DISTINCT-DELTA-COUNT.
050100
050200     PERFORM 2505-DELTA-ONE-PAIR
050300                                  THRU 2505-99-EXIT
050400              VARYING WRK-ROW-NX FROM 2 BY 1
050500              UNTIL WRK-ROW-NX > WRK-ROWS-LOADED.
050600
050700     PERFORM 2520-PICK-MODE-DELTA THRU 2520-99-EXIT.
050800
050900     PERFORM 7300-VALIDATE-STEP-FOUND
051000                                  THRU 7300-99-EXIT.
051100*----------------------------------------------------------------*
051200 2500-99-EXIT.                   EXIT.
051300*----------------------------------------------------------------*
051400*----------------------------------------------------------------*
051500 2505-DELTA-ONE-PAIR.            SECTION.
051600*----------------------------------------------------------------*
051700     COMPUTE WRK-THIS-DELTA =
051800        TSGF0R01-EPOCH-SECONDS OF WRK-TSGFROW-ENTRY (WRK-ROW-NX)
051900      - TSGF0R01-EPOCH-SECONDS OF
052000          WRK-TSGFROW-ENTRY (WRK-ROW-NX - 1).
052100     IF WRK-THIS-DELTA            GREATER ZERO
052200        PERFORM 2510-TALLY-DELTA  THRU 2510-99-EXIT
052300     END-IF.
052400*----------------------------------------------------------------*
052500 2505-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 2510-TALLY-DELTA.               SECTION.
052900*----------------------------------------------------------------*
053000     MOVE 'N'                     TO WRK-DELTA-FOUND-SWITCH.
053100
053200     PERFORM 2515-COMPARE-ONE-DELTA
053300                                  THRU 2515-99-EXIT
053400              VARYING WRK-DELTA-NX FROM 1 BY 1
053500              UNTIL WRK-DELTA-NX > WRK-DISTINCT-DELTA-COUNT.
053600
053700     IF NOT WRK-DELTA-ALREADY-TALLIED
053800        ADD 1                     TO WRK-DISTINCT-DELTA-COUNT
053900        SET WRK-DELTA-NX          TO WRK-DISTINCT-DELTA-COUNT
054000        MOVE WRK-THIS-DELTA       TO
054100             WRK-DELTA-VALUE (WRK-DELTA-NX)
054200        MOVE 1                    TO
054300             WRK-DELTA-FREQUENCY (WRK-DELTA-NX)
054400     END-IF.
054500*----------------------------------------------------------------*
054600 2510-99-EXIT.                   EXIT.
054700*----------------------------------------------------------------*
054800*----------------------------------------------------------------*
054900 2515-COMPARE-ONE-DELTA.         SECTION.
055000*----------------------------------------------------------------*
055100     IF WRK-DELTA-VALUE (WRK-DELTA-NX) EQUAL WRK-THIS-DELTA
055200        ADD 1                     TO
055300            WRK-DELTA-FREQUENCY (WRK-DELTA-NX)
055400        MOVE 'Y'                  TO WRK-DELTA-FOUND-SWITCH
055500     END-IF.
055600*----------------------------------------------------------------*
055700 2515-99-EXIT.                   EXIT.
055800*----------------------------------------------------------------*
055900*----------------------------------------------------------------*
056000 2520-PICK-MODE-DELTA.           SECTION.
056100*----------------------------------------------------------------*
056200     MOVE ZERO                    TO WRK-BEST-FREQUENCY.
056300     MOVE ZERO                    TO WRK-DETECTED-STEP.
056400
056500     PERFORM 2525-COMPARE-ONE-FREQ
056600                                  THRU 2525-99-EXIT
056700              VARYING WRK-DELTA-NX FROM 1 BY 1
056800              UNTIL WRK-DELTA-NX > WRK-DISTINCT-DELTA-COUNT.
056900*----------------------------------------------------------------*
057000 2520-99-EXIT.                   EXIT.
057100*----------------------------------------------------------------*
057200*----------------------------------------------------------------*
057300 2525-COMPARE-ONE-FREQ.          SECTION.
057400*----------------------------------------------------------------*
057500     IF WRK-DELTA-FREQUENCY (WRK-DELTA-NX)
057600                                  GREATER WRK-BEST-FREQUENCY
057700        MOVE WRK-DELTA-FREQUENCY (WRK-DELTA-NX)
057800                                  TO WRK-BEST-FREQUENCY
057900        MOVE WRK-DELTA-VALUE (WRK-DELTA-NX)
058000                                  TO WRK-DETECTED-STEP
058100     END-IF.
058200*----------------------------------------------------------------*
058300 2525-99-EXIT.                   EXIT.
058400*----------------------------------------------------------------*
058500*----------------------------------------------------------------*
058600 3000-FILL-MISSING-TIMESTAMPS.   SECTION.
058700*----------------------------------------------------------------*
058800*    WALK FROM THE FIRST TIMESTAMP TO THE LAST IN STEPS OF THE
058900*    DETECTED INTERVAL.  WHEN A LOADED ROW ALREADY SITS ON THE
059000*    WALK, COPY IT ACROSS; OTHERWISE MANUFACTURE A BLANK ROW
059100*    AND FLAG IT AS INSERTED FOR THE RUN-SUMMARY DISPLAY.
059200*----------------------------------------------------------------*
059300     MOVE ZERO                    TO WRK-FILLED-COUNT.
059400     MOVE TSGF0R01-EPOCH-SECONDS OF WRK-TSGFROW-ENTRY (1)
059500                                  TO WRK-WALK-EPOCH.
059600     MOVE TSGF0R01-EPOCH-SECONDS OF
059700          WRK-TSGFROW-ENTRY (WRK-ROWS-LOADED)
059800                                  TO WRK-LAST-EPOCH.
059900
060000     PERFORM 3050-FILL-ONE-STEP
060100                                  THRU 3050-99-EXIT
060200              UNTIL WRK-WALK-EPOCH GREATER WRK-LAST-EPOCH.
060300*----------------------------------------------------------------*
060400 3000-99-EXIT.                   EXIT.
060500*----------------------------------------------------------------*
060600*----------------------------------------------------------------*
060700 3050-FILL-ONE-STEP.             SECTION.
060800*----------------------------------------------------------------*
060900     PERFORM 3100-FIND-EXISTING-ROW
061000                                  THRU 3100-99-EXIT.
061100     IF WRK-ROW-ALREADY-EXISTS
061200        ADD 1                     TO WRK-FILLED-COUNT
061300        SET WRK-FILLED-NX         TO WRK-FILLED-COUNT
061400        MOVE WRK-TSGFROW-ENTRY (WRK-ROW-NX)
061500                                  TO WRK-FILLED-ENTRY
061600                                     (WRK-FILLED-NX)
061700     ELSE
061800        PERFORM 3200-INSERT-BLANK-ROW
061900                                  THRU 3200-99-EXIT
062000        ADD 1                     TO WRK-ROWS-INSERTED
062100     END-IF.
062200     COMPUTE WRK-WALK-EPOCH = WRK-WALK-EPOCH + WRK-DETECTED-STEP.
062300*----------------------------------------------------------------*
062400 3050-99-EXIT.                   EXIT.
062500*----------------------------------------------------------------*
062600*----------------------------------------------------------------*
062700 3100-FIND-EXISTING-ROW.         SECTION.
062800*----------------------------------------------------------------*
062900     MOVE 'N'                     TO WRK-ROW-EXISTS-SWITCH.
063000
063100     PERFORM 3110-CHECK-ONE-ROW
063200                                  THRU 3110-99-EXIT
063300              VARYING WRK-ROW-NX FROM 1 BY 1
063400              UNTIL WRK-ROW-NX > WRK-ROWS-LOADED.
063500*----------------------------------------------------------------*
063600 3100-99-EXIT.                   EXIT.
063700*----------------------------------------------------------------*
063800*----------------------------------------------------------------*
063900 3110-CHECK-ONE-ROW.             SECTION.
064000*----------------------------------------------------------------*
064100     IF TSGF0R01-EPOCH-SECONDS OF WRK-TSGFROW-ENTRY (WRK-ROW-NX)
064200                                  EQUAL WRK-WALK-EPOCH
064300        MOVE 'Y'                  TO WRK-ROW-EXISTS-SWITCH
064400     END-IF.
064500*----------------------------------------------------------------*
064600 3110-99-EXIT.                   EXIT.
064700*----------------------------------------------------------------*
064800*----------------------------------------------------------------*
064900 3200-INSERT-BLANK-ROW.          SECTION.
065000*----------------------------------------------------------------*
065100     ADD 1                        TO WRK-FILLED-COUNT.
065200     SET WRK-FILLED-NX            TO WRK-FILLED-COUNT.
065300     INITIALIZE WRK-FILLED-ENTRY (WRK-FILLED-NX).
065400     MOVE WRK-WALK-EPOCH          TO
065500          TSGF0R01-EPOCH-SECONDS OF
065600             WRK-FILLED-ENTRY (WRK-FILLED-NX).
065700     PERFORM 9100-EPOCH-TO-TIMESTAMP
065800                                  THRU 9100-99-EXIT.
065900     MOVE WRK-TIMESTAMP-TEXT      TO
066000          TSGF0R01-TIMESTAMP OF
066100             WRK-FILLED-ENTRY (WRK-FILLED-NX).
066200     MOVE 'Y'                     TO
066300          TSGF0R01-INSERTED-FLAG OF
066400             WRK-FILLED-ENTRY (WRK-FILLED-NX).
066500*----------------------------------------------------------------*
066600 3200-99-EXIT.                   EXIT.
066700*----------------------------------------------------------------*
066800*----------------------------------------------------------------*
066900 4000-INTERPOLATE-ALL-COLUMNS.   SECTION.
067000*----------------------------------------------------------------*
067100     PERFORM 4050-INTERPOLATE-IF-IN-RANGE
067200                                  THRU 4050-99-EXIT
067300              VARYING WRK-COLUMN-NX FROM 1 BY 1
067400              UNTIL WRK-COLUMN-NX > 10.
067500*----------------------------------------------------------------*
067600 4000-99-EXIT.                   EXIT.
067700*----------------------------------------------------------------*
067800*----------------------------------------------------------------*
067900 4050-INTERPOLATE-IF-IN-RANGE.   SECTION.
068000*----------------------------------------------------------------*
068100     IF WRK-COLUMN-NX             NOT GREATER
068200                                  (WRK-HEADER-COLUMN-COUNT - 1)
068300        PERFORM 4100-INTERPOLATE-ONE-COLUMN
068400                                  THRU 4100-99-EXIT
068500     END-IF.
068600*----------------------------------------------------------------*
068700 4050-99-EXIT.                   EXIT.
068800*----------------------------------------------------------------*
068900*----------------------------------------------------------------*
069000 4100-INTERPOLATE-ONE-COLUMN.    SECTION.
069100*----------------------------------------------------------------*
069200*    SCAN FOR THE NEXT NUMERIC CELL (THE START ANCHOR), THEN THE
069300*    NEXT NUMERIC CELL AFTER IT (THE END ANCHOR), AND FILL EVERY
069400*    BLANK CELL STRICTLY BETWEEN THEM.  TEXT CELLS ("BLOCK" AND
069500*    THE LIKE) ARE LEFT ALONE.  ROWS BEFORE THE FIRST ANCHOR OR
069600*    AFTER THE LAST ONE ARE LEFT BLANK - THERE IS NOTHING TO
069700*    INTERPOLATE FROM ON THAT SIDE.
069800*----------------------------------------------------------------*
069900     SET WRK-ANCHOR-START-NX      TO 1.
070000     MOVE 'N'                     TO WRK-ANCHOR-START-FOUND.
070100
070200     PERFORM 4110-FIND-START-ANCHOR
070300                                  THRU 4110-99-EXIT
070400              UNTIL WRK-START-ANCHOR-FOUND
070500                 OR WRK-ANCHOR-START-NX > WRK-FILLED-COUNT.
070600
070700     PERFORM 4120-SCAN-ONE-SEGMENT
070800                                  THRU 4120-99-EXIT
070900              UNTIL WRK-ANCHOR-START-NX >= WRK-FILLED-COUNT
071000                 OR NOT WRK-START-ANCHOR-FOUND.
071100*----------------------------------------------------------------*
071200 4100-99-EXIT.                   EXIT.
071300*----------------------------------------------------------------*
071400*----------------------------------------------------------------*
071500 4110-FIND-START-ANCHOR.         SECTION.
071600*----------------------------------------------------------------*
071700     IF TSGF0R01-CELL-IS-NUMERIC (WRK-COLUMN-NX) OF
071800           WRK-FILLED-ENTRY (WRK-ANCHOR-START-NX)
071900        MOVE 'Y'                  TO WRK-ANCHOR-START-FOUND
072000     ELSE
072100        SET WRK-ANCHOR-START-NX   UP BY 1
072200     END-IF.
072300*----------------------------------------------------------------*
072400 4110-99-EXIT.                   EXIT.
072500*----------------------------------------------------------------*
072600*----------------------------------------------------------------*
072700 4120-SCAN-ONE-SEGMENT.          SECTION.
072800*----------------------------------------------------------------*
072900     SET WRK-ANCHOR-END-NX        TO WRK-ANCHOR-START-NX.
073000     SET WRK-ANCHOR-END-NX        UP BY 1.
073100     MOVE 'N'                     TO WRK-ANCHOR-END-FOUND.
073200
073300     PERFORM 4130-FIND-END-ANCHOR
073400                                  THRU 4130-99-EXIT
073500              UNTIL WRK-END-ANCHOR-FOUND
073600                 OR WRK-ANCHOR-END-NX > WRK-FILLED-COUNT.
073700
073800     IF WRK-END-ANCHOR-FOUND
073900        PERFORM 4200-APPLY-INTERPOLATION
074000                                  THRU 4200-99-EXIT
074100        SET WRK-ANCHOR-START-NX   TO WRK-ANCHOR-END-NX
074200     ELSE
074300        SET WRK-ANCHOR-START-NX   TO WRK-FILLED-COUNT
074400     END-IF.
074500*----------------------------------------------------------------*
074600 4120-99-EXIT.                   EXIT.
074700*----------------------------------------------------------------*
074800*----------------------------------------------------------------*
074900 4130-FIND-END-ANCHOR.           SECTION.
075000*----------------------------------------------------------------*
075100     IF TSGF0R01-CELL-IS-NUMERIC (WRK-COLUMN-NX) OF
075200           WRK-FILLED-ENTRY (WRK-ANCHOR-END-NX)
075300        MOVE 'Y'                  TO WRK-ANCHOR-END-FOUND
075400     ELSE
075500        SET WRK-ANCHOR-END-NX     UP BY 1
075600     END-IF.
075700*----------------------------------------------------------------*
075800 4130-99-EXIT.                   EXIT.
075900*----------------------------------------------------------------*
076000*----------------------------------------------------------------*
076100 4200-APPLY-INTERPOLATION.       SECTION.
076200*----------------------------------------------------------------*
076300     MOVE TSGF0R01-CELL-VALUE-NUM (WRK-COLUMN-NX) OF
076400          WRK-FILLED-ENTRY (WRK-ANCHOR-START-NX)
076500                                  TO WRK-VSTART.
076600     MOVE TSGF0R01-CELL-VALUE-NUM (WRK-COLUMN-NX) OF
076700          WRK-FILLED-ENTRY (WRK-ANCHOR-END-NX)
076800                                  TO WRK-VEND.
076900     MOVE TSGF0R01-EPOCH-SECONDS OF
077000          WRK-FILLED-ENTRY (WRK-ANCHOR-START-NX)
077100                                  TO WRK-TSTART.
077200     MOVE TSGF0R01-EPOCH-SECONDS OF
077300          WRK-FILLED-ENTRY (WRK-ANCHOR-END-NX)
077400                                  TO WRK-TEND.
077500
077600     IF WRK-TEND                  GREATER WRK-TSTART
077700        SET WRK-FILL-NX           TO WRK-ANCHOR-START-NX
077800        SET WRK-FILL-NX           UP BY 1
077900        PERFORM 4210-FILL-ONE-CELL
078000                                  THRU 4210-99-EXIT
078100                 UNTIL WRK-FILL-NX >= WRK-ANCHOR-END-NX
078200     END-IF.
078300*----------------------------------------------------------------*
078400 4200-99-EXIT.                   EXIT.
078500*----------------------------------------------------------------*
078600*----------------------------------------------------------------*
078700 4210-FILL-ONE-CELL.             SECTION.
078800*----------------------------------------------------------------*
078900     IF TSGF0R01-CELL-TEXT (WRK-COLUMN-NX) OF
079000           WRK-FILLED-ENTRY (WRK-FILL-NX) EQUAL SPACES
079100        COMPUTE WRK-INTERP-RESULT ROUNDED =
079200           WRK-VSTART +
079300           (WRK-VEND - WRK-VSTART) *
079400           (TSGF0R01-EPOCH-SECONDS OF
079500               WRK-FILLED-ENTRY (WRK-FILL-NX) - WRK-TSTART)
079600           / (WRK-TEND - WRK-TSTART)
079700        MOVE WRK-INTERP-RESULT    TO
079800             TSGF0R01-CELL-VALUE-NUM (WRK-COLUMN-NX) OF
079900                WRK-FILLED-ENTRY (WRK-FILL-NX)
080000        MOVE 'Y'                  TO
080100             TSGF0R01-CELL-NUM-FLAG (WRK-COLUMN-NX) OF
080200                WRK-FILLED-ENTRY (WRK-FILL-NX)
080300     END-IF.
080400     SET WRK-FILL-NX              UP BY 1.
080500*----------------------------------------------------------------*
080600 4210-99-EXIT.                   EXIT.
080700*----------------------------------------------------------------*
080800*----------------------------------------------------------------*
080900 4900-DERIVE-OUTPUT-FILENAME.    SECTION.
081000*----------------------------------------------------------------*
081100*    OUTPUT NAME = BASE-NAME + ("_" + SUFFIX-TAG WHEN SUPPLIED)
081200*    + "." + EXTENSION, WHERE BASE-NAME/EXTENSION ARE WHATEVER
081300*    4910-SPLIT-BASE-EXTENSION FOUND ON EITHER SIDE OF THE LAST
081400*    DOT IN THE RAW FILE NAME CARRIED ON THE CONTROL CARD.
081500*----------------------------------------------------------------*
081600     PERFORM 4910-SPLIT-BASE-EXTENSION
081700                                  THRU 4910-99-EXIT.
081800
081900     MOVE SPACES                  TO WRK-OUTPUT-DDNAME.
082000     MOVE WRK-STEM-TEXT           TO WRK-OUTPUT-DDNAME.
082100
082200     IF WRK-CTL-SUFFIX-TAG        NOT EQUAL SPACES
082300        PERFORM 4920-APPLY-SUFFIX-TAG
082400                                  THRU 4920-99-EXIT
082500     END-IF.
082600
082700     COMPUTE WRK-BASE-NAME-LENGTH =
082800             WRK-BASE-NAME-LENGTH + 1.
082900     MOVE '.'                     TO
083000          WRK-OUT-CHAR (WRK-BASE-NAME-LENGTH).
083100     MOVE WRK-EXT-TEXT             TO
083200          WRK-OUTPUT-DDNAME (WRK-BASE-NAME-LENGTH + 1:8).
083300*----------------------------------------------------------------*
083400 4900-99-EXIT.                   EXIT.
083500*----------------------------------------------------------------*
083600*----------------------------------------------------------------*
083700 4910-SPLIT-BASE-EXTENSION.      SECTION.
083800*----------------------------------------------------------------*
083900*    TSG-0067 - WALKS THE RAW FILE NAME OFF THE CONTROL CARD ONE
084000*    CHARACTER AT A TIME LOOKING FOR '.'.  WRK-DOT-POSITION GETS
084100*    OVERWRITTEN EVERY TIME ONE TURNS UP, SO WHEN THE WALK ENDS
084200*    IT HOLDS THE *LAST* DOT IN THE NAME, NOT THE FIRST - A NAME
084300*    LIKE "READINGS.2004.CSV" SPLITS AFTER THE LAST DOT, THE SAME
084400*    AS THE INTERPOLATION ENGINE ON THE OTHER SIDE OF THIS JOB.
084500*    NO DOT AT ALL, OR A DOT WITH NOTHING AFTER IT, DEFAULTS THE
084600*    EXTENSION TO CSV.
084700*----------------------------------------------------------------*
084800     MOVE SPACES                  TO WRK-STEM-TEXT WRK-EXT-TEXT.
084900     MOVE ZERO                    TO WRK-DOT-POSITION
085000                                     WRK-EXTENSION-LENGTH
085100                                     WRK-BASE-NAME-LENGTH.
085200
085300     INSPECT WRK-CTL-INPUT-NAME TALLYING WRK-BASE-NAME-LENGTH
085400             FOR CHARACTERS BEFORE INITIAL SPACE.
085500     IF WRK-BASE-NAME-LENGTH      EQUAL ZERO
085600        MOVE 48                   TO WRK-BASE-NAME-LENGTH
085700     END-IF.
085800
085900     PERFORM 4915-SCAN-ONE-CHAR
086000                                  THRU 4915-99-EXIT
086100              VARYING WRK-SCAN-NX FROM 1 BY 1
086200              UNTIL WRK-SCAN-NX  > WRK-BASE-NAME-LENGTH.
086300
086400     IF WRK-DOT-POSITION          GREATER ZERO
086500        COMPUTE WRK-EXTENSION-LENGTH =
086600                WRK-BASE-NAME-LENGTH - WRK-DOT-POSITION
086700        MOVE WRK-CTL-INPUT-NAME (1:WRK-DOT-POSITION - 1)
086800                                  TO WRK-STEM-TEXT
086900        IF WRK-EXTENSION-LENGTH   GREATER ZERO
087000           MOVE WRK-CTL-INPUT-NAME (WRK-DOT-POSITION + 1:
087100                                     WRK-EXTENSION-LENGTH)
087200                                  TO WRK-EXT-TEXT
087300        ELSE
087400           MOVE 'CSV'             TO WRK-EXT-TEXT
087500        END-IF
087600     ELSE
087700        MOVE WRK-CTL-INPUT-NAME (1:WRK-BASE-NAME-LENGTH)
087800                                  TO WRK-STEM-TEXT
087900        MOVE 'CSV'                TO WRK-EXT-TEXT
088000     END-IF.
088100
088200     INSPECT WRK-STEM-TEXT TALLYING WRK-BASE-NAME-LENGTH
088300             FOR CHARACTERS BEFORE INITIAL SPACE.
088400*----------------------------------------------------------------*
088500 4910-99-EXIT.                   EXIT.
088600*----------------------------------------------------------------*
088700*----------------------------------------------------------------*
088800 4915-SCAN-ONE-CHAR.             SECTION.
088900*----------------------------------------------------------------*
089000     IF WRK-CTL-INPUT-CHAR (WRK-SCAN-NX) EQUAL '.'
089100        MOVE WRK-SCAN-NX          TO WRK-DOT-POSITION
089200     END-IF.
089300*----------------------------------------------------------------*
089400 4915-99-EXIT.                   EXIT.
089500*----------------------------------------------------------------*
089600*----------------------------------------------------------------*
089700 4920-APPLY-SUFFIX-TAG.          SECTION.
089800*----------------------------------------------------------------*
089900     INSPECT WRK-CTL-SUFFIX-TAG TALLYING WRK-SUFFIX-LENGTH
090000             FOR CHARACTERS BEFORE INITIAL SPACE.
090100
090200     COMPUTE WRK-BASE-NAME-LENGTH =
090300             WRK-BASE-NAME-LENGTH + 1.
090400     MOVE '_'                     TO
090500          WRK-OUT-CHAR (WRK-BASE-NAME-LENGTH).
090600     MOVE WRK-CTL-SUFFIX-TAG (1:WRK-SUFFIX-LENGTH) TO
090700          WRK-OUTPUT-DDNAME (WRK-BASE-NAME-LENGTH + 1:
090800                             WRK-SUFFIX-LENGTH).
090900     COMPUTE WRK-BASE-NAME-LENGTH =
091000             WRK-BASE-NAME-LENGTH + WRK-SUFFIX-LENGTH.
091100*----------------------------------------------------------------*
091200 4920-99-EXIT.                   EXIT.
091300*----------------------------------------------------------------*
091400*----------------------------------------------------------------*
091500 5000-WRITE-OUTPUT-FILE.         SECTION.
091600*----------------------------------------------------------------*
091700     OPEN OUTPUT TSGFOUT.
091800
091900     MOVE 'OPEN FILE TSGFOUT'     TO WRK-ERROR-MSG.
092000     PERFORM 8400-TEST-FS-TSGFOUT
092100                                  THRU 8400-99-EXIT.
092200
092300     PERFORM 5100-WRITE-HEADER-LINE
092400                                  THRU 5100-99-EXIT.
092500
092600     PERFORM 5050-WRITE-ONE-DATA-ROW
092700                                  THRU 5050-99-EXIT
092800              VARYING WRK-FILLED-NX FROM 1 BY 1
092900              UNTIL WRK-FILLED-NX > WRK-FILLED-COUNT.
093000
093100     CLOSE TSGFOUT.
093200*----------------------------------------------------------------*
093300 5000-99-EXIT.                   EXIT.
093400*----------------------------------------------------------------*
093500*----------------------------------------------------------------*
093600 5050-WRITE-ONE-DATA-ROW.        SECTION.
093700*----------------------------------------------------------------*
093800     PERFORM 5200-WRITE-DATA-LINE THRU 5200-99-EXIT.
093900     ADD 1                        TO WRK-ROWS-WRITTEN.
094000*----------------------------------------------------------------*
094100 5050-99-EXIT.                   EXIT.
094200*----------------------------------------------------------------*
094300*----------------------------------------------------------------*
094400 5100-WRITE-HEADER-LINE.         SECTION.
094500*----------------------------------------------------------------*
094600     MOVE WRK-HEADER-LINE         TO FD-REG-TSGFOUT.
094700     WRITE FD-REG-TSGFOUT.
094800     PERFORM 8400-TEST-FS-TSGFOUT
094900                                  THRU 8400-99-EXIT.
095000*----------------------------------------------------------------*
095100 5100-99-EXIT.                   EXIT.
095200*----------------------------------------------------------------*
095300*----------------------------------------------------------------*
095400 5200-WRITE-DATA-LINE.           SECTION.
095500*----------------------------------------------------------------*
095600     MOVE SPACES                  TO WRK-OUTPUT-LINE.
095700     MOVE TSGF0R01-TIMESTAMP OF WRK-FILLED-ENTRY (WRK-FILLED-NX)
095800                                  TO WRK-OUTPUT-LINE.
095900     MOVE 20                      TO WRK-OUTPUT-LINE-LENGTH.
096000
096100     PERFORM 5205-APPEND-ONE-CELL
096200                                  THRU 5205-99-EXIT
096300              VARYING WRK-COLUMN-NX FROM 1 BY 1
096400              UNTIL WRK-COLUMN-NX >
096500                    (WRK-HEADER-COLUMN-COUNT - 1).
096600
096700     MOVE WRK-OUTPUT-LINE         TO FD-REG-TSGFOUT.
096800     WRITE FD-REG-TSGFOUT.
096900     PERFORM 8400-TEST-FS-TSGFOUT
097000                                  THRU 8400-99-EXIT.
097100*----------------------------------------------------------------*
097200 5200-99-EXIT.                   EXIT.
097300*----------------------------------------------------------------*
097400*----------------------------------------------------------------*
097500 5205-APPEND-ONE-CELL.           SECTION.
097600*----------------------------------------------------------------*
097700     PERFORM 5210-FORMAT-CELL-TEXT
097800                                  THRU 5210-99-EXIT.
097900     ADD 1                        TO WRK-OUTPUT-LINE-LENGTH.
098000     MOVE ','                     TO
098100          WRK-OUTPUT-LINE (WRK-OUTPUT-LINE-LENGTH:1).
098200     MOVE WRK-CELL-EDIT-TEXT      TO
098300          WRK-OUTPUT-LINE (WRK-OUTPUT-LINE-LENGTH + 1:18).
098400     COMPUTE WRK-OUTPUT-LINE-LENGTH =
098500             WRK-OUTPUT-LINE-LENGTH + 18.
098600*----------------------------------------------------------------*
098700 5205-99-EXIT.                   EXIT.
098800*----------------------------------------------------------------*
098900*----------------------------------------------------------------*
099000 5210-FORMAT-CELL-TEXT.          SECTION.
099100*----------------------------------------------------------------*
099200     MOVE SPACES                  TO WRK-CELL-EDIT-TEXT.
099300
099400     IF TSGF0R01-CELL-IS-NUMERIC (WRK-COLUMN-NX) OF
099500           WRK-FILLED-ENTRY (WRK-FILLED-NX)
099600        MOVE TSGF0R01-CELL-VALUE-NUM (WRK-COLUMN-NX) OF
099700             WRK-FILLED-ENTRY (WRK-FILLED-NX)
099800                                  TO WRK-CELL-VALUE-EDITED
099900        MOVE WRK-CELL-VALUE-EDITED
100000                                  TO WRK-CELL-EDIT-TEXT
100100     ELSE
100200        MOVE TSGF0R01-CELL-TEXT (WRK-COLUMN-NX) OF
100300             WRK-FILLED-ENTRY (WRK-FILLED-NX)
100400                                  TO WRK-CELL-EDIT-TEXT
100500     END-IF.
100600*----------------------------------------------------------------*
100700 5210-99-EXIT.                   EXIT.
100800*----------------------------------------------------------------*
100900*----------------------------------------------------------------*
101000 6000-FINALIZE.                  SECTION.
101100*----------------------------------------------------------------*
101200     DISPLAY '***************************'.
101300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
101400     DISPLAY '***************************'.
101500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
101600     DISPLAY '*COMPILED........:'
101700     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
101800     DISPLAY '*.................'
101900     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
102000     DISPLAY '*-------------------------*'.
102100     DISPLAY '*ROWS LOADED FROM TSGFOU1:' WRK-ROWS-LOADED '*'.
102200     DISPLAY '*ROWS INSERTED (GAP-FILL):' WRK-ROWS-INSERTED '*'.
102300     DISPLAY '*DETECTED STEP (SECONDS).:' WRK-DETECTED-STEP '*'.
102400     DISPLAY '*ROWS WRITTEN TO OUTPUT..:' WRK-ROWS-WRITTEN '*'.
102500     DISPLAY '*OUTPUT DATA SET.........:' WRK-OUTPUT-DDNAME '*'.
102600     DISPLAY '*-------------------------*'.
102700     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
102800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
102900     DISPLAY '***************************'.
103000
103100     STOP RUN.
103200*----------------------------------------------------------------*
103300 6000-99-EXIT.                   EXIT.
103400*----------------------------------------------------------------*
103500*----------------------------------------------------------------*
103600 7300-VALIDATE-STEP-FOUND.       SECTION.
103700*----------------------------------------------------------------*
103800     IF WRK-DETECTED-STEP         NOT GREATER ZERO
103900        MOVE 'NO-STEP'            TO WRK-ERROR-CODE
104000        MOVE 'CANNOT DETECT STEP' TO WRK-ERROR-MSG
104100        PERFORM 9999-CALL-ABEND-PGM
104200                                  THRU 9999-99-EXIT
104300     END-IF.
104400*----------------------------------------------------------------*
104500 7300-99-EXIT.                   EXIT.
104600*----------------------------------------------------------------*
104700*----------------------------------------------------------------*
104800 8100-TEST-FS-TSGFOU1.           SECTION.
104900*----------------------------------------------------------------*
105000     IF WRK-FS-TSGFOU1            NOT EQUAL ZEROS AND 10
105100        MOVE WRK-FS-TSGFOU1       TO WRK-ERROR-CODE
105200        PERFORM 9999-CALL-ABEND-PGM
105300                                  THRU 9999-99-EXIT
105400     END-IF.
105500*----------------------------------------------------------------*
105600 8100-99-EXIT.                   EXIT.
105700*----------------------------------------------------------------*
105800*----------------------------------------------------------------*
105900 8200-TEST-FS-TSGFHDR.           SECTION.
106000*----------------------------------------------------------------*
106100     IF WRK-FS-TSGFHDR            NOT EQUAL ZEROS
106200        MOVE WRK-FS-TSGFHDR       TO WRK-ERROR-CODE
106300        PERFORM 9999-CALL-ABEND-PGM
106400                                  THRU 9999-99-EXIT
106500     END-IF.
106600*----------------------------------------------------------------*
106700 8200-99-EXIT.                   EXIT.
106800*----------------------------------------------------------------*
106900*----------------------------------------------------------------*
107000 8300-TEST-FS-TSGFCTL.           SECTION.
107100*----------------------------------------------------------------*
107200     IF WRK-FS-TSGFCTL            NOT EQUAL ZEROS
107300        MOVE WRK-FS-TSGFCTL       TO WRK-ERROR-CODE
107400        PERFORM 9999-CALL-ABEND-PGM
107500                                  THRU 9999-99-EXIT
107600     END-IF.
107700*----------------------------------------------------------------*
107800 8300-99-EXIT.                   EXIT.
107900*----------------------------------------------------------------*
108000*----------------------------------------------------------------*
108100 8400-TEST-FS-TSGFOUT.           SECTION.
108200*----------------------------------------------------------------*
108300     IF WRK-FS-TSGFOUT            NOT EQUAL ZEROS
108400        MOVE WRK-FS-TSGFOUT       TO WRK-ERROR-CODE
108500        PERFORM 9999-CALL-ABEND-PGM
108600                                  THRU 9999-99-EXIT
108700     END-IF.
108800*----------------------------------------------------------------*
108900 8400-99-EXIT.                   EXIT.
109000*----------------------------------------------------------------*
109100*----------------------------------------------------------------*
109200 9000-GET-DATE-TIME.             SECTION.
109300*----------------------------------------------------------------*
109400     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
109500     MOVE YY                     TO YYYY-FORMATTED.
109600     MOVE MM                     TO MM-FORMATTED.
109700     MOVE DD                     TO DD-FORMATTED.
109800     ADD  2000                   TO YYYY-FORMATTED.
109900
110000     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
110100     MOVE HOUR                   TO HOUR-FORMATTED.
110200     MOVE MINUTE                 TO MINUTE-FORMATTED.
110300     MOVE SECOND                 TO SECOND-FORMATTED.
110400*----------------------------------------------------------------*
110500 9000-99-EXIT.                   EXIT.
110600*----------------------------------------------------------------*
110700*----------------------------------------------------------------*
110800 9100-EPOCH-TO-TIMESTAMP.        SECTION.
110900*----------------------------------------------------------------*
111000*    THE MIRROR IMAGE OF TSGF0001'S TIMESTAMP-TO-EPOCH ROUTINE -
111100*    NEEDED HERE SO A MANUFACTURED GAP-FILL ROW CARRIES A
111200*    PRINTABLE TIMESTAMP ON THE OUTPUT LINE.  KEPT DELIBERATELY
111300*    SIMPLE: DIVIDE OUT DAYS, THEN HOURS, MINUTES, SECONDS.
111400*----------------------------------------------------------------*
111500     MOVE SPACES                  TO WRK-TIMESTAMP-TEXT.
111600     MOVE 1970                    TO WRK-TS-YEAR.
111700     COMPUTE WRK-DAYS-REMAINING = WRK-WALK-EPOCH / 86400.
111800     COMPUTE WRK-SECONDS-REMAINING =
111900             WRK-WALK-EPOCH - (WRK-DAYS-REMAINING * 86400).
112000
112100     PERFORM 2225-CHECK-LEAP-YEAR-9100
112200                                  THRU 2225-99-EXIT-9100.
112300
112400     PERFORM 9110-ROLL-ONE-YEAR
112500                                  THRU 9110-99-EXIT
112600              UNTIL WRK-DAYS-REMAINING < WRK-DAYS-IN-YEAR.
112700
112800     SET WRK-MONTH-NX             TO 12.
112900     PERFORM 9120-BACK-UP-ONE-MONTH
113000                                  THRU 9120-99-EXIT
113100              UNTIL WRK-DAYS-REMAINING >=
113200                    WRK-CUM-DAYS (WRK-MONTH-NX).
113300
113400     SUBTRACT WRK-CUM-DAYS (WRK-MONTH-NX) FROM WRK-DAYS-REMAINING.
113500     IF WRK-MONTH-NX               > 2 AND WRK-LEAP-YEAR
113600        SUBTRACT 1                FROM WRK-DAYS-REMAINING
113700     END-IF.
113800
113900     MOVE WRK-MONTH-NX             TO WRK-TS-MONTH.
114000     COMPUTE WRK-TS-DAY = WRK-DAYS-REMAINING + 1.
114100     COMPUTE WRK-TS-HOUR   = WRK-SECONDS-REMAINING / 3600.
114200     COMPUTE WRK-SECONDS-REMAINING =
114300             WRK-SECONDS-REMAINING - (WRK-TS-HOUR * 3600).
114400     COMPUTE WRK-TS-MINUTE = WRK-SECONDS-REMAINING / 60.
114500     COMPUTE WRK-TS-SECOND =
114600             WRK-SECONDS-REMAINING - (WRK-TS-MINUTE * 60).
114700
114800     MOVE '-'                     TO WRK-TS-SEP1 WRK-TS-SEP2.
114900     MOVE 'T'                     TO WRK-TS-SEPT.
115000     MOVE ':'                     TO WRK-TS-SEP3 WRK-TS-SEP4.
115100     MOVE 'Z'                     TO WRK-TS-SEPZ.
115200*----------------------------------------------------------------*
115300 9100-99-EXIT.                   EXIT.
115400*----------------------------------------------------------------*
115500*----------------------------------------------------------------*
115600 9110-ROLL-ONE-YEAR.             SECTION.
115700*----------------------------------------------------------------*
115800     SUBTRACT WRK-DAYS-IN-YEAR    FROM WRK-DAYS-REMAINING.
115900     ADD 1                        TO WRK-TS-YEAR.
116000     PERFORM 2225-CHECK-LEAP-YEAR-9100
116100                                  THRU 2225-99-EXIT-9100.
116200*----------------------------------------------------------------*
116300 9110-99-EXIT.                   EXIT.
116400*----------------------------------------------------------------*
116500*----------------------------------------------------------------*
116600 9120-BACK-UP-ONE-MONTH.         SECTION.
116700*----------------------------------------------------------------*
116800     SET WRK-MONTH-NX             DOWN BY 1.
116900*----------------------------------------------------------------*
117000 9120-99-EXIT.                   EXIT.
117100*----------------------------------------------------------------*
117200*----------------------------------------------------------------*
117300 2225-CHECK-LEAP-YEAR-9100.      SECTION.
117400*----------------------------------------------------------------*
117500     MOVE 'N'                     TO WRK-YEAR-IS-LEAP.
117600     MOVE 365                     TO WRK-DAYS-IN-YEAR.
117700
117800     DIVIDE WRK-TS-YEAR BY 400 GIVING WRK-MOD-QUOTIENT
117900                                  REMAINDER WRK-MOD-REMAINDER.
118000     IF WRK-MOD-REMAINDER         EQUAL ZERO
118100        MOVE 'Y'                  TO WRK-YEAR-IS-LEAP
118200     ELSE
118300        DIVIDE WRK-TS-YEAR BY 100 GIVING WRK-MOD-QUOTIENT
118400                                  REMAINDER WRK-MOD-REMAINDER
118500        IF WRK-MOD-REMAINDER      EQUAL ZERO
118600           MOVE 'N'               TO WRK-YEAR-IS-LEAP
118700        ELSE
118800           DIVIDE WRK-TS-YEAR BY 4 GIVING WRK-MOD-QUOTIENT
118900                                  REMAINDER WRK-MOD-REMAINDER
119000           IF WRK-MOD-REMAINDER   EQUAL ZERO
119100              MOVE 'Y'            TO WRK-YEAR-IS-LEAP
119200           END-IF
119300        END-IF
119400     END-IF.
119500
119600     IF WRK-LEAP-YEAR
119700        MOVE 366                  TO WRK-DAYS-IN-YEAR
119800     END-IF.
119900*----------------------------------------------------------------*
120000 2225-99-EXIT-9100.               EXIT.
120100*----------------------------------------------------------------*
120200*----------------------------------------------------------------*
120300 9999-CALL-ABEND-PGM.            SECTION.
120400*----------------------------------------------------------------*
120500     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
120600     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
120700     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
120800*----------------------------------------------------------------*
120900 9999-99-EXIT.                   EXIT.
121000*----------------------------------------------------------------*
