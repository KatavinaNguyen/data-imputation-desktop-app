000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     TSGF0001.
000600 AUTHOR.         RENATO M. SOUZA.
000700 INSTALLATION.   DATA SERVICES - BATCH ANALYTICS.
000800 DATE-WRITTEN.   14/05/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*                DATA SERVICES - COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: TSGF0001.                                     *
001500*    ANALYST.....: R. M. SOUZA                                   *
001600*    PROGRAMMER..: R. M. SOUZA                                   *
001700*    DATE........: 14/05/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: TIME SERIES GAP-FILL PROJECT - TSGFIL         *
002000*----------------------------------------------------------------*
002100*    GOAL........: STEP 1 OF THE TSGFIL JOB.  READ THE RAW       *
002200*                  TIME-SERIES CSV, CARRY THE HEADER LINE        *
002300*                  FORWARD UNCHANGED, PARSE AND CLASSIFY EACH    *
002400*                  DATA CELL, CONVERT EACH ROW'S TIMESTAMP TO    *
002500*                  EPOCH SECONDS, AND PHYSICALLY SORT THE ROWS   *
002600*                  ASCENDING BY EPOCH SECONDS FOR STEP 2.        *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   TSGFIN          00250       NONE             *
003000*                   TSGFCTL         00080       NONE             *
003100*                   TSGFHDR         00200       NONE             *
003200*                   TSGFOU1         00330       TSGF0R01         *
003300*----------------------------------------------------------------*
003400*    TABLE DB2...:  NONE.                                        *
003500*----------------------------------------------------------------*
003600*-------------------------------------------------------------*
003700* CHANGE LOG                                                   *
003800*-------------------------------------------------------------*
003900*DATE       BY   TKT#      DESCRIPTION                         *
004000*---------- ---- --------- -----------------------------------*
004100*14/05/1991 RMS  TSG-0001  ORIGINAL PROGRAM - FIRST STEP OF    *
004200*                          THE TSGFIL JOB STREAM.               *
004300*03/09/1991 RMS  TSG-0006  ADDED WRK-CSV-LINE-CHARS REDEFINES  *
004400*                          SO COMMA-SPLIT WORKS ON LINES WITH  *
004500*                          TRAILING EMPTY CELLS.               *
004600*22/01/1994 LFA  TSG-0031  ADDED TSGF-TRACE-SWITCH (UPSI-1) TO *
004700*                          DISPLAY EACH PARSED ROW WHEN THE    *
004800*                          OPERATOR NEEDS TO CHASE A BAD FEED. *
004900*11/07/1996 LFA  TSG-0044  CORRECTED LEAP-YEAR TEST - CENTURY  *
005000*                          YEARS NOT DIVISIBLE BY 400 WERE     *
005100*                          BEING TREATED AS LEAP YEARS.        *
005200*19/09/1998 JCS  TSG-Y2K1  YEAR 2000 REVIEW - TIMESTAMP YEAR   *
005300*                          IS TAKEN AS A FULL 4-DIGIT FIELD    *
005400*                          FROM THE INPUT TEXT.  NO WINDOWING  *
005500*                          LOGIC IN THIS PROGRAM.  NO CHANGE.  *
005600*05/02/2003 JCS  TSG-0059  VALIDATION ABENDS NOW CARRY A       *
005700*                          DISTINCT WRK-ERROR-CODE PER RULE    *
005800*                          SO OPERATIONS CAN GREP THE ABEND    *
005900*                          LOG FOR "EMPTY-HDR", "MIN-ROWS".    *
006000*11/03/2004 JCS  TSG-0063  HEADER LINE IS NOW SPLIT INTO ITS    *
006100*                          COLUMN TITLES (TSGF0R02) INSTEAD OF *
006200*                          BEING CARRIED AS ONE OPAQUE LINE -   *
006300*                          LETS US CHECK THE COLUMN COUNT       *
006400*                          BEFORE SORT SEES A SINGLE ROW.       *
006500*22/09/2004 JCS  TSG-0067  CONTROL CARD NOW CARRIES THE RAW    *
006600*                          INPUT FILE NAME INSTEAD OF A PRE-   *
006700*                          SPLIT BASE-NAME/EXTENSION PAIR.     *
006800*05/10/2004 JCS  TSG-0068  CELL NUMERIC TEST NO LONGER TRUSTS  *
006900*                          THE CHARACTER-SET CHECK ALONE - A   *
007000*                          SECOND SIGN OR DECIMAL POINT NOW    *
007100*                          FAILS THE CELL AS NON-NUMERIC.      *
007200*-------------------------------------------------------------*
007300*================================================================*
007400*           E N V I R O N M E N T      D I V I S I O N           *
007500*================================================================*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900      SWITCH-1  IS TSGF-TRACE-SWITCH
008000                    ON STATUS IS TSGF-TRACE-ON
008100                    OFF STATUS IS TSGF-TRACE-OFF.
008200      CLASS NUMERIC-CELL-CHARS IS "0123456789" "+" "-" ".".
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700     SELECT TSGFIN        ASSIGN TO UTS-S-TSGFIN
008800      ORGANIZATION IS     SEQUENTIAL
008900      ACCESS MODE  IS     SEQUENTIAL
009000      FILE STATUS  IS     WRK-FS-TSGFIN.
009100
009200     SELECT TSGFCTL       ASSIGN TO UTS-S-TSGFCTL
009300      ORGANIZATION IS     SEQUENTIAL
009400      ACCESS MODE  IS     SEQUENTIAL
009500      FILE STATUS  IS     WRK-FS-TSGFCTL.
009600
009700     SELECT TSGFHDR       ASSIGN TO UTS-S-TSGFHDR
009800      ORGANIZATION IS     SEQUENTIAL
009900      ACCESS MODE  IS     SEQUENTIAL
010000      FILE STATUS  IS     WRK-FS-TSGFHDR.
010100
010200     SELECT TSGFOU1       ASSIGN TO UTS-S-TSGFOU1
010300      ORGANIZATION IS     SEQUENTIAL
010400      ACCESS MODE  IS     SEQUENTIAL
010500      FILE STATUS  IS     WRK-FS-TSGFOU1.
010600
010700     SELECT TSGFSRT-FILE  ASSIGN TO UTS-S-TSGFWK.
010800
010900*================================================================*
011000*                  D A T A      D I V I S I O N                  *
011100*================================================================*
011200 DATA DIVISION.
011300 FILE SECTION.
011400*
011500 FD  TSGFIN
011600     RECORDING MODE IS F
011700     LABEL RECORD   IS STANDARD
011800     BLOCK CONTAINS 00 RECORDS.
011900 01  FD-REG-TSGFIN.
012000     05  FD-REG-TSGFIN-DATA         PIC X(249).
012100     05  FILLER                     PIC X(001).
012200
012300 FD  TSGFCTL
012400     RECORDING MODE IS F
012500     LABEL RECORD   IS STANDARD
012600     BLOCK CONTAINS 00 RECORDS.
012700 01  FD-REG-TSGFCTL.
012800     05  FD-REG-TSGFCTL-DATA        PIC X(079).
012900     05  FILLER                     PIC X(001).
013000
013100 FD  TSGFHDR
013200     RECORDING MODE IS F
013300     LABEL RECORD   IS STANDARD
013400     BLOCK CONTAINS 00 RECORDS.
013500 01  FD-REG-TSGFHDR.
013600     05  FD-REG-TSGFHDR-DATA        PIC X(199).
013700     05  FILLER                     PIC X(001).
013800
013900 FD  TSGFOU1
014000     RECORDING MODE IS F
014100     LABEL RECORD   IS STANDARD
014200     BLOCK CONTAINS 00 RECORDS.
014300 01  WRK-TSGFOU1-REG.
014400     COPY 'TSGF0R01'.
014500
014600 SD  TSGFSRT-FILE.
014700 01  SD-TSGFSRT-REG.
014800     COPY 'TSGF0R01'.
014900
015000*-----------------------------------------------------------------*
015100*                  WORKING-STORAGE SECTION                        *
015200*-----------------------------------------------------------------*
015300 WORKING-STORAGE SECTION.
015400
015500 77  WRK-TSGFIN-REGS-COUNTER            PIC 9(06) COMP VALUE ZEROS.
015600 77  WRK-TSGFOU1-REGS-COUNTER           PIC 9(06) COMP VALUE ZEROS.
015700 77  WRK-BLANK-LINES-SKIPPED            PIC 9(06) COMP VALUE ZEROS.
015800
015900 77  WRK-TSGFIN-EOF                     PIC X(03) VALUE SPACES.
016000 77  WRK-HEADER-SEEN                    PIC X(03) VALUE 'NO '.
016100
016200*DATA FOR ERROR LOG:
016300 01  WRK-ERROR-LOG.
016400     03  WRK-PROGRAM                    PIC X(08) VALUE
016500                                                 'TSGF0001'.
016600     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
016700     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
016800     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
016900     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
017000     03  FILLER                         PIC X(04) VALUE SPACES.
017100
017200*ABENDING PROGRAM:
017300 77  WRK-ABEND-PGM                      PIC X(08) VALUE
017400                                                 'ABENDPGM'.
017500
017600 01  WRK-FILE-STATUS.
017700     03  WRK-FS-TSGFIN                  PIC 9(02) VALUE ZEROS.
017800     03  WRK-FS-TSGFCTL                 PIC 9(02) VALUE ZEROS.
017900     03  WRK-FS-TSGFHDR                 PIC 9(02) VALUE ZEROS.
018000     03  WRK-FS-TSGFOU1                 PIC 9(02) VALUE ZEROS.
018100     03  FILLER                         PIC X(01) VALUE SPACE.
018200
018300*CONTROL CARD (INPUT-FILE-NAME,SUFFIX-TAG) - CARRIED FORWARD
018400*TO TSGF0002 BY RE-READING THE SAME CARD THERE.
018500 01  WRK-CONTROL-CARD-LINE.
018600     05  WRK-CONTROL-CARD-LINE-DATA     PIC X(079).
018700     05  FILLER                         PIC X(001).
018800 01  WRK-CONTROL-CARD.
018900     05  WRK-CTL-INPUT-NAME             PIC X(048).
019000     05  WRK-CTL-SUFFIX-TAG             PIC X(020).
019100     05  FILLER                         PIC X(012).
019200
019300*ONE CSV LINE, SCANNED CHARACTER BY CHARACTER TO FIND COMMAS.
019400 01  WRK-CSV-LINE.
019500     05  WRK-CSV-LINE-TEXT              PIC X(250).
019600 01  WRK-CSV-LINE-CHARS REDEFINES WRK-CSV-LINE.
019700     05  WRK-CSV-CHAR OCCURS 250 TIMES
019800                      INDEXED BY WRK-CSV-CHAR-NX
019900                                 PIC X(001).
020000
020100*COMMA-POSITION TABLE BUILT BY THE SCAN - UP TO 10 VALUE CELLS
020200*MEANS UP TO 10 COMMAS ON A DATA LINE.
020300 01  WRK-COMMA-POSITIONS.
020400     05  WRK-COMMA-POS OCCURS 10 TIMES
020500                       INDEXED BY WRK-COMMA-NX
020600                                  PIC S9(04) COMP.
020700     05  FILLER                         PIC X(01) VALUE SPACE.
020800 77  WRK-COMMA-COUNT                    PIC S9(04) COMP VALUE ZERO.
020900 77  WRK-LINE-LENGTH                    PIC S9(04) COMP VALUE ZERO.
021000 77  WRK-FIELD-START                    PIC S9(04) COMP VALUE ZERO.
021100 77  WRK-FIELD-LENGTH                   PIC S9(04) COMP VALUE ZERO.
021200 77  WRK-COLUMN-COUNT                   PIC S9(04) COMP VALUE ZERO.
021300 77  WRK-CELL-NX                        PIC S9(04) COMP VALUE ZERO.
021400
021500*ONE PARSED WORKING ROW - THIS IS THE RECORD WE RELEASE TO SORT.
021600 01  WRK-TSGFROW-REG.
021700     COPY 'TSGF0R01'.
021800
021900*HEADER LINE SPLIT INTO ITS COLUMN TITLES - CELL (1) IS THE
022000*TIMESTAMP COLUMN NAME, CELLS (2) THRU (11) ARE THE VALUE NAMES.
022100 01  WRK-TSGFHDR-REG.
022200     COPY 'TSGF0R02'.
022300 77  WRK-HEADER-COLUMN-COUNT            PIC S9(04) COMP VALUE ZERO.
022400
022500*EPOCH-SECONDS CONVERSION WORK AREA.
022600 01  WRK-TIMESTAMP-TEXT                 PIC X(020).
022700 01  WRK-TIMESTAMP-PARTS REDEFINES WRK-TIMESTAMP-TEXT.
022800     05  WRK-TS-YEAR                    PIC 9(004).
022900     05  FILLER                         PIC X(001).
023000     05  WRK-TS-MONTH                   PIC 9(002).
023100     05  FILLER                         PIC X(001).
023200     05  WRK-TS-DAY                     PIC 9(002).
023300     05  FILLER                         PIC X(001).
023400     05  WRK-TS-HOUR                    PIC 9(002).
023500     05  FILLER                         PIC X(001).
023600     05  WRK-TS-MINUTE                  PIC 9(002).
023700     05  FILLER                         PIC X(001).
023800     05  WRK-TS-SECOND                  PIC 9(002).
023900     05  FILLER                         PIC X(001).
024000
024100 77  WRK-YEAR-CURSOR                    PIC 9(004) COMP VALUE ZERO.
024200 77  WRK-YEAR-IS-LEAP                   PIC X(001) VALUE 'N'.
024300     88  WRK-LEAP-YEAR                  VALUE 'Y'.
024400 77  WRK-DAYS-SINCE-EPOCH               PIC S9(08) COMP VALUE ZERO.
024500 77  WRK-SECONDS-TODAY                  PIC S9(08) COMP VALUE ZERO.
024600 77  WRK-MOD-QUOTIENT                   PIC S9(06) COMP VALUE ZERO.
024700 77  WRK-MOD-REMAINDER                  PIC S9(04) COMP VALUE ZERO.
024800
024900*THE FIELDS BELOW REPLACE FUNCTION NUMVAL.  TSG-0068 - THE CLASS
025000*TEST IN 2310 ONLY PROVES EVERY CHARACTER IS A DIGIT, A SIGN OR A
025100*DOT - IT DOES NOT PROVE THE TEXT IS A PROPER NUMBER, SO 2315
025200*BELOW WALKS THE CELL FIRST AND COUNTS SIGNS/DOTS AND CHECKS THE
025300*SIGN SITS IN COLUMN 1 BEFORE 2320 IS EVER TRUSTED TO BUILD A
025400*VALUE FROM IT.
025500 77  WRK-NUM-SIGN                       PIC S9(01) COMP VALUE +1.
025600 77  WRK-NUM-INT-PART                   PIC S9(11) COMP-3
025700                                         VALUE ZERO.
025800 77  WRK-NUM-FRAC-PART                  PIC S9(09) COMP-3
025900                                         VALUE ZERO.
026000 77  WRK-NUM-FRAC-DIGITS                PIC S9(02) COMP VALUE ZERO.
026100 77  WRK-NUM-DECIMAL-SEEN               PIC X(01) VALUE 'N'.
026200 77  WRK-NUM-TEXT-LEN                   PIC S9(04) COMP VALUE ZERO.
026300 77  WRK-NUM-CHAR-NX                    PIC S9(04) COMP VALUE ZERO.
026400 77  WRK-NUM-SIGN-COUNT                 PIC S9(04) COMP VALUE ZERO.
026500 77  WRK-NUM-DOT-COUNT                  PIC S9(04) COMP VALUE ZERO.
026600 77  WRK-NUM-GRAMMAR-OK                 PIC X(01) VALUE 'Y'.
026700 01  WRK-NUM-ONE-CHAR                   PIC X(01) VALUE SPACE.
026800 01  WRK-NUM-ONE-DIGIT REDEFINES WRK-NUM-ONE-CHAR
026900                                         PIC 9(01).
027000 01  WRK-EPOCH-SIGNED                   PIC S9(12) VALUE ZEROS.
027100 01  FILLER REDEFINES WRK-EPOCH-SIGNED.
027200     05  WRK-EPOCH-DISPLAY              PIC S9(12).
027300
027400 01  WRK-CUM-DAYS-BEFORE-MONTH-TBL.
027500     05  FILLER                         PIC S9(04) COMP VALUE 000.
027600     05  FILLER                         PIC S9(04) COMP VALUE 031.
027700     05  FILLER                         PIC S9(04) COMP VALUE 059.
027800     05  FILLER                         PIC S9(04) COMP VALUE 090.
027900     05  FILLER                         PIC S9(04) COMP VALUE 120.
028000     05  FILLER                         PIC S9(04) COMP VALUE 151.
028100     05  FILLER                         PIC S9(04) COMP VALUE 181.
028200     05  FILLER                         PIC S9(04) COMP VALUE 212.
028300     05  FILLER                         PIC S9(04) COMP VALUE 243.
028400     05  FILLER                         PIC S9(04) COMP VALUE 273.
028500     05  FILLER                         PIC S9(04) COMP VALUE 304.
028600     05  FILLER                         PIC S9(04) COMP VALUE 334.
028700 01  WRK-CUM-DAYS-TBL REDEFINES
028800                      WRK-CUM-DAYS-BEFORE-MONTH-TBL.
028900     05  WRK-CUM-DAYS OCCURS 12 TIMES
029000                      INDEXED BY WRK-MONTH-NX
029100                                 PIC S9(04) COMP.
029200
029300*WORKING DATA FOR THE SYSTEM DATE AND TIME.
029400 01  WRK-SYSTEM-DATE.
029500     03  YY                             PIC 9(02) VALUE ZEROS.
029600     03  MM                             PIC 9(02) VALUE ZEROS.
029700     03  DD                             PIC 9(02) VALUE ZEROS.
029800     03  FILLER                         PIC X(01) VALUE SPACE.
029900*
030000 01  WRK-DATE-FORMATTED.
030100     03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
030200     03  FILLER                         PIC X(01) VALUE '-'.
030300     03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
030400     03  FILLER                         PIC X(01) VALUE '-'.
030500     03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
030600*
030700 01  WRK-SYSTEM-TIME.
030800     03  HOUR                           PIC 9(02) VALUE ZEROS.
030900     03  MINUTE                         PIC 9(02) VALUE ZEROS.
031000     03  SECOND                         PIC 9(02) VALUE ZEROS.
031100     03  HUNDREDTH                      PIC 9(02) VALUE ZEROS.
031200     03  FILLER                         PIC X(01) VALUE SPACE.
031300*
031400 01  WRK-TIME-FORMATTED.
031500     03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
031600     03  FILLER                         PIC X(01) VALUE ':'.
031700     03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
031800     03  FILLER                         PIC X(01) VALUE ':'.
031900     03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
032000
032100 01  WRK-WHEN-COMPILED.
032200     03  MM-COMPILED                    PIC X(02) VALUE SPACES.
032300     03  FILLER                         PIC X(01) VALUE '/'.
032400     03  DD-COMPILED                    PIC X(02) VALUE SPACES.
032500     03  FILLER                         PIC X(01) VALUE '/'.
032600     03  YY-COMPILED                    PIC X(02) VALUE SPACES.
032700     03  HOUR-COMPILED                  PIC X(02) VALUE SPACES.
032800     03  FILLER                         PIC X(01) VALUE '-'.
032900     03  MINUTE-COMPILED                PIC X(02) VALUE SPACES.
033000     03  FILLER                         PIC X(01) VALUE '-'.
033100     03  SECOND-COMPILED                PIC X(02) VALUE SPACES.
033200
033300*================================================================*
033400 PROCEDURE                       DIVISION.
033500*================================================================*
033600*----------------------------------------------------------------*
033700 0000-MAIN-PROCESS.              SECTION.
033800*----------------------------------------------------------------*
033900     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
034000
034100     PERFORM 1000-INITIALIZE     THRU 1000-99-EXIT.
034200
034300     SORT TSGFSRT-FILE
034400         ASCENDING KEY TSGF0R01-EPOCH-SECONDS
034500         INPUT PROCEDURE  2000-BUILD-SORT-INPUT
034600                    THRU  2000-99-EXIT
034700         GIVING TSGFOU1.
034800
034900     PERFORM 7200-VALIDATE-ROW-COUNT
035000                                  THRU 7200-99-EXIT.
035100
035200     PERFORM 3000-FINALIZE       THRU 3000-99-EXIT.
035300*----------------------------------------------------------------*
035400 0000-99-EXIT.                   EXIT.
035500*----------------------------------------------------------------*
035600*----------------------------------------------------------------*
035700 1000-INITIALIZE.                SECTION.
035800*----------------------------------------------------------------*
035900     PERFORM 9000-GET-DATE-TIME  THRU 9000-99-EXIT.
036000
036100     INITIALIZE WRK-TSGFROW-REG.
036200
036300     OPEN INPUT  TSGFIN
036400                 TSGFCTL
036500          OUTPUT TSGFHDR.
036600
036700     MOVE 'OPEN FILE TSGFIN'      TO WRK-ERROR-MSG.
036800     PERFORM 8100-TEST-FS-TSGFIN THRU 8100-99-EXIT.
036900
037000     MOVE 'OPEN FILE TSGFCTL'     TO WRK-ERROR-MSG.
037100     PERFORM 8200-TEST-FS-TSGFCTL
037200                                  THRU 8200-99-EXIT.
037300
037400     MOVE 'OPEN FILE TSGFHDR'     TO WRK-ERROR-MSG.
037500     PERFORM 8300-TEST-FS-TSGFHDR
037600                                  THRU 8300-99-EXIT.
037700
037800     PERFORM 1050-READ-CONTROL-CARD
037900                                  THRU 1050-99-EXIT.
038000
038100     PERFORM 1100-READ-HEADER-LINE
038200                                  THRU 1100-99-EXIT.
038300
038400     CLOSE TSGFHDR.
038500*----------------------------------------------------------------*
038600 1000-99-EXIT.                   EXIT.
038700*----------------------------------------------------------------*
038800*----------------------------------------------------------------*
038900 1050-READ-CONTROL-CARD.         SECTION.
039000*----------------------------------------------------------------*
039100     MOVE 'READING CONTROL CARD'  TO WRK-ERROR-MSG.
039200
039300     READ TSGFCTL                 INTO WRK-CONTROL-CARD-LINE.
039400
039500     PERFORM 8200-TEST-FS-TSGFCTL
039600                                  THRU 8200-99-EXIT.
039700
039800     UNSTRING WRK-CONTROL-CARD-LINE DELIMITED BY ','
039900         INTO WRK-CTL-INPUT-NAME
040000              WRK-CTL-SUFFIX-TAG
040100     END-UNSTRING.
040200
040300     CLOSE TSGFCTL.
040400*----------------------------------------------------------------*
040500 1050-99-EXIT.                   EXIT.
040600*----------------------------------------------------------------*
040700*----------------------------------------------------------------*
040800 1100-READ-HEADER-LINE.          SECTION.
040900*----------------------------------------------------------------*
041000     MOVE 'READING HEADER LINE'   TO WRK-ERROR-MSG.
041100
041200     READ TSGFIN                  INTO WRK-CSV-LINE-TEXT
041300         AT END
041400             MOVE 'EMPTY-HDR'     TO WRK-ERROR-CODE
041500             PERFORM 7100-VALIDATE-HEADER-PRESENT
041600                                  THRU 7100-99-EXIT
041700     END-READ.
041800
041900     PERFORM 8100-TEST-FS-TSGFIN THRU 8100-99-EXIT.
042000
042100     IF WRK-FS-TSGFIN            EQUAL 10
042200        MOVE 'EMPTY-HDR'         TO WRK-ERROR-CODE
042300        PERFORM 7100-VALIDATE-HEADER-PRESENT
042400                                  THRU 7100-99-EXIT
042500     ELSE
042600        MOVE 'YES'               TO WRK-HEADER-SEEN
042700        MOVE WRK-CSV-LINE-TEXT   TO FD-REG-TSGFHDR
042800        WRITE FD-REG-TSGFHDR
042900        PERFORM 8300-TEST-FS-TSGFHDR
043000                                  THRU 8300-99-EXIT
043100        PERFORM 2110-SCAN-COMMAS
043200                                  THRU 2110-99-EXIT
043300        PERFORM 1110-EXTRACT-HEADER-NAMES
043400                                  THRU 1110-99-EXIT
043500        MOVE WRK-COMMA-COUNT     TO WRK-HEADER-COLUMN-COUNT
043600        PERFORM 7150-VALIDATE-HEADER-COLUMNS
043700                                  THRU 7150-99-EXIT
043800        IF TSGF-TRACE-ON
043900           DISPLAY 'TSGF0001 HDR: '
044000                   TSGF0R02-HEADER-NAME (1)
044100                   ' VALUE COLUMNS: ' WRK-HEADER-COLUMN-COUNT
044200        END-IF
044300     END-IF.
044400*----------------------------------------------------------------*
044500 1100-99-EXIT.                   EXIT.
044600*----------------------------------------------------------------*
044700*----------------------------------------------------------------*
044800 1110-EXTRACT-HEADER-NAMES.      SECTION.
044900*----------------------------------------------------------------*
045000*    FIELD 1 (THE TIMESTAMP COLUMN TITLE) RUNS FROM COLUMN 1 UP
045100*    TO THE FIRST COMMA, OR THE WHOLE LINE IF THE HEADER HAS NO
045200*    VALUE COLUMN NAMES AT ALL.
045300*----------------------------------------------------------------*
045400     INITIALIZE WRK-TSGFHDR-REG.
045500
045600     IF WRK-COMMA-COUNT           GREATER ZERO
045700        COMPUTE WRK-FIELD-LENGTH = WRK-COMMA-POS (1) - 1
045800     ELSE
045900        MOVE WRK-LINE-LENGTH      TO WRK-FIELD-LENGTH
046000     END-IF.
046100     MOVE WRK-CSV-LINE-TEXT (1:WRK-FIELD-LENGTH)
046200                                  TO TSGF0R02-HEADER-NAME (1).
046300
046400     MOVE WRK-COMMA-COUNT         TO WRK-COLUMN-COUNT.
046500
046600*    REMAINING TITLES ARE THE VALUE COLUMN NAMES, ONE PER COMMA
046700*    PAIR - SAME SLICING RULE 2125-EXTRACT-ONE-CELL USES BELOW
046800*    FOR THE DATA ROWS.
046900     PERFORM 1115-EXTRACT-ONE-HEADER-NAME
047000                                  THRU 1115-99-EXIT
047100              VARYING WRK-CELL-NX FROM 1 BY 1
047200              UNTIL WRK-CELL-NX > WRK-COLUMN-COUNT.
047300*----------------------------------------------------------------*
047400 1110-99-EXIT.                   EXIT.
047500*----------------------------------------------------------------*
047600*----------------------------------------------------------------*
047700 1115-EXTRACT-ONE-HEADER-NAME.   SECTION.
047800*----------------------------------------------------------------*
047900     IF WRK-CELL-NX               EQUAL WRK-COLUMN-COUNT
048000        COMPUTE WRK-FIELD-START =
048100                WRK-COMMA-POS (WRK-CELL-NX) + 1
048200        COMPUTE WRK-FIELD-LENGTH =
048300                WRK-LINE-LENGTH - WRK-FIELD-START + 1
048400     ELSE
048500        COMPUTE WRK-FIELD-START =
048600                WRK-COMMA-POS (WRK-CELL-NX) + 1
048700        COMPUTE WRK-FIELD-LENGTH =
048800                WRK-COMMA-POS (WRK-CELL-NX + 1)
048900                - WRK-FIELD-START
049000     END-IF.
049100     IF WRK-FIELD-LENGTH          GREATER ZERO
049200        MOVE WRK-CSV-LINE-TEXT
049300             (WRK-FIELD-START:WRK-FIELD-LENGTH)
049400                                  TO TSGF0R02-HEADER-NAME
049500                                     (WRK-CELL-NX + 1)
049600     END-IF.
049700*----------------------------------------------------------------*
049800 1115-99-EXIT.                   EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 2000-BUILD-SORT-INPUT.          SECTION.
050200*----------------------------------------------------------------*
050300     PERFORM 2100-READ-DATA-LINE  THRU 2100-99-EXIT.
050400
050500     PERFORM 2050-PROCESS-ONE-LINE
050600                                  THRU 2050-99-EXIT
050700              UNTIL WRK-TSGFIN-EOF EQUAL 'END'.
050800*----------------------------------------------------------------*
050900 2000-99-EXIT.                   EXIT.
051000*----------------------------------------------------------------*
051100*----------------------------------------------------------------*
051200 2050-PROCESS-ONE-LINE.          SECTION.
051300*----------------------------------------------------------------*
051400     IF WRK-CSV-LINE-TEXT         EQUAL SPACES
051500        ADD 1                     TO WRK-BLANK-LINES-SKIPPED
051600     ELSE
051700        PERFORM 2110-SCAN-COMMAS
051800                                  THRU 2110-99-EXIT
051900        PERFORM 2120-EXTRACT-CELLS
052000                                  THRU 2120-99-EXIT
052100        PERFORM 2200-COMPUTE-EPOCH-SECONDS
052200                                  THRU 2200-99-EXIT
052300        PERFORM 2300-CLASSIFY-CELLS
052400                                  THRU 2300-99-EXIT
052500        IF TSGF-TRACE-ON
052600           DISPLAY 'TSGF0001 ROW: ' TSGF0R01-TIMESTAMP
052700                   ' EPOCH: ' TSGF0R01-EPOCH-SECONDS
052800                   OF WRK-TSGFROW-REG
052900        END-IF
053000        RELEASE SD-TSGFSRT-REG FROM WRK-TSGFROW-REG
053100        ADD 1                     TO WRK-TSGFIN-REGS-COUNTER
053200     END-IF.
053300
053400     PERFORM 2100-READ-DATA-LINE  THRU 2100-99-EXIT.
053500*----------------------------------------------------------------*
053600 2050-99-EXIT.                   EXIT.
053700*----------------------------------------------------------------*
053800*----------------------------------------------------------------*
053900 2100-READ-DATA-LINE.            SECTION.
054000*----------------------------------------------------------------*
054100     MOVE 'READING TSGFIN'        TO WRK-ERROR-MSG.
054200
054300     MOVE SPACES                  TO WRK-CSV-LINE-TEXT.
054400
054500     READ TSGFIN                  INTO WRK-CSV-LINE-TEXT.
054600
054700     PERFORM 8100-TEST-FS-TSGFIN THRU 8100-99-EXIT.
054800
054900     IF WRK-FS-TSGFIN            EQUAL 10
055000        MOVE 'END'               TO WRK-TSGFIN-EOF
055100     END-IF.
055200*----------------------------------------------------------------*
055300 2100-99-EXIT.                   EXIT.
055400*----------------------------------------------------------------*
055500*----------------------------------------------------------------*
055600 2110-SCAN-COMMAS.               SECTION.
055700*----------------------------------------------------------------*
055800*    WALK THE LINE ONE CHARACTER AT A TIME AND REMEMBER WHERE
055900*    EVERY COMMA SITS.  A LINE WITH TRAILING EMPTY CELLS STILL
056000*    YIELDS THE RIGHT COLUMN COUNT BECAUSE WE COUNT COMMAS, NOT
056100*    NON-BLANK TEXT.
056200*----------------------------------------------------------------*
056300     MOVE ZERO                    TO WRK-COMMA-COUNT
056400                                      WRK-LINE-LENGTH.
056500
056600     INSPECT WRK-CSV-LINE-TEXT TALLYING WRK-LINE-LENGTH
056700             FOR CHARACTERS BEFORE INITIAL '  '.
056800
056900     IF WRK-LINE-LENGTH           EQUAL ZERO
057000        MOVE 250                  TO WRK-LINE-LENGTH
057100     END-IF.
057200
057300     PERFORM 2115-TEST-ONE-CHAR
057400                                  THRU 2115-99-EXIT
057500              VARYING WRK-CSV-CHAR-NX FROM 1 BY 1
057600              UNTIL WRK-CSV-CHAR-NX > WRK-LINE-LENGTH.
057700*----------------------------------------------------------------*
057800 2110-99-EXIT.                   EXIT.
057900*----------------------------------------------------------------*
058000*----------------------------------------------------------------*
058100 2115-TEST-ONE-CHAR.             SECTION.
058200*----------------------------------------------------------------*
058300     IF WRK-CSV-CHAR (WRK-CSV-CHAR-NX) EQUAL ','
058400        ADD 1                     TO WRK-COMMA-COUNT
058500        SET WRK-COMMA-NX          TO WRK-COMMA-COUNT
058600        SET WRK-COMMA-POS (WRK-COMMA-NX)
058700                                  TO WRK-CSV-CHAR-NX
058800     END-IF.
058900*----------------------------------------------------------------*
059000 2115-99-EXIT.                   EXIT.
059100*----------------------------------------------------------------*
059200*----------------------------------------------------------------*
059300 2120-EXTRACT-CELLS.             SECTION.
059400*----------------------------------------------------------------*
059500     INITIALIZE WRK-TSGFROW-REG.
059600     MOVE 'N'                     TO TSGF0R01-INSERTED-FLAG
059700                                     OF WRK-TSGFROW-REG.
059800
059900*    FIELD 1 (THE TIMESTAMP) RUNS FROM COLUMN 1 UP TO THE FIRST
060000*    COMMA, OR THE WHOLE LINE IF THERE ARE NO VALUE COLUMNS.
060100     IF WRK-COMMA-COUNT           GREATER ZERO
060200        COMPUTE WRK-FIELD-LENGTH = WRK-COMMA-POS (1) - 1
060300     ELSE
060400        MOVE WRK-LINE-LENGTH      TO WRK-FIELD-LENGTH
060500     END-IF.
060600     MOVE WRK-CSV-LINE-TEXT (1:WRK-FIELD-LENGTH)
060700                                  TO WRK-TIMESTAMP-TEXT.
060800     MOVE WRK-TIMESTAMP-TEXT      TO TSGF0R01-TIMESTAMP
060900                                     OF WRK-TSGFROW-REG.
061000
061100     MOVE WRK-COMMA-COUNT         TO WRK-COLUMN-COUNT.
061200
061300*    REMAINING FIELDS ARE THE VALUE CELLS, ONE PER COMMA PAIR.
061400     PERFORM 2125-EXTRACT-ONE-CELL
061500                                  THRU 2125-99-EXIT
061600              VARYING WRK-CELL-NX FROM 1 BY 1
061700              UNTIL WRK-CELL-NX > WRK-COLUMN-COUNT.
061800*----------------------------------------------------------------*
061900 2120-99-EXIT.                   EXIT.
062000*----------------------------------------------------------------*
062100*----------------------------------------------------------------*
062200 2125-EXTRACT-ONE-CELL.          SECTION.
062300*----------------------------------------------------------------*
062400     IF WRK-CELL-NX               EQUAL WRK-COLUMN-COUNT
062500        COMPUTE WRK-FIELD-START =
062600                WRK-COMMA-POS (WRK-CELL-NX) + 1
062700        COMPUTE WRK-FIELD-LENGTH =
062800                WRK-LINE-LENGTH - WRK-FIELD-START + 1
062900     ELSE
063000        COMPUTE WRK-FIELD-START =
063100                WRK-COMMA-POS (WRK-CELL-NX) + 1
063200        COMPUTE WRK-FIELD-LENGTH =
063300                WRK-COMMA-POS (WRK-CELL-NX + 1)
063400                - WRK-FIELD-START
063500     END-IF.
063600     IF WRK-FIELD-LENGTH          GREATER ZERO
063700        MOVE WRK-CSV-LINE-TEXT
063800             (WRK-FIELD-START:WRK-FIELD-LENGTH)
063900                                  TO TSGF0R01-CELL-TEXT
064000                                     (WRK-CELL-NX)
064100                                     OF WRK-TSGFROW-REG
064200     END-IF.
064300*----------------------------------------------------------------*
064400 2125-99-EXIT.                   EXIT.
064500*----------------------------------------------------------------*
064600*----------------------------------------------------------------*
064700 2200-COMPUTE-EPOCH-SECONDS.     SECTION.
064800*----------------------------------------------------------------*
064900     MOVE ZERO                    TO WRK-DAYS-SINCE-EPOCH.
065000     MOVE TSGF0R01-TIMESTAMP OF WRK-TSGFROW-REG
065100                                  TO WRK-TIMESTAMP-TEXT.
065200
065300     PERFORM 2210-ADD-ONE-YEAR
065400                                  THRU 2210-99-EXIT
065500              VARYING WRK-YEAR-CURSOR FROM 1970 BY 1
065600              UNTIL WRK-YEAR-CURSOR EQUAL WRK-TS-YEAR.
065700
065800     MOVE WRK-TS-YEAR              TO WRK-YEAR-CURSOR.
065900     PERFORM 2225-CHECK-LEAP-YEAR THRU 2225-99-EXIT.
066000
066100     SET WRK-MONTH-NX             TO WRK-TS-MONTH.
066200     ADD WRK-CUM-DAYS (WRK-MONTH-NX)
066300                                  TO WRK-DAYS-SINCE-EPOCH.
066400
066500     IF WRK-TS-MONTH              GREATER 2
066600        IF WRK-LEAP-YEAR
066700           ADD 1                  TO WRK-DAYS-SINCE-EPOCH
066800        END-IF
066900     END-IF.
067000
067100     COMPUTE WRK-DAYS-SINCE-EPOCH =
067200             WRK-DAYS-SINCE-EPOCH + WRK-TS-DAY - 1.
067300
067400     COMPUTE WRK-SECONDS-TODAY =
067500             (WRK-TS-HOUR   * 3600)
067600           + (WRK-TS-MINUTE *   60)
067700           +  WRK-TS-SECOND.
067800
067900     COMPUTE TSGF0R01-EPOCH-SECONDS OF WRK-TSGFROW-REG =
068000             (WRK-DAYS-SINCE-EPOCH * 86400) + WRK-SECONDS-TODAY.
068100*----------------------------------------------------------------*
068200 2200-99-EXIT.                   EXIT.
068300*----------------------------------------------------------------*
068400*----------------------------------------------------------------*
068500 2210-ADD-ONE-YEAR.              SECTION.
068600*----------------------------------------------------------------*
068700     PERFORM 2225-CHECK-LEAP-YEAR THRU 2225-99-EXIT.
068800     IF WRK-LEAP-YEAR
068900        ADD 366                   TO WRK-DAYS-SINCE-EPOCH
069000     ELSE
069100        ADD 365                   TO WRK-DAYS-SINCE-EPOCH
069200     END-IF.
069300*----------------------------------------------------------------*
069400 2210-99-EXIT.                   EXIT.
069500*----------------------------------------------------------------*
069600*----------------------------------------------------------------*
069700 2225-CHECK-LEAP-YEAR.           SECTION.
069800*----------------------------------------------------------------*
069900     MOVE 'N'                     TO WRK-YEAR-IS-LEAP.
070000
070100     DIVIDE WRK-YEAR-CURSOR BY 400 GIVING WRK-MOD-QUOTIENT
070200                                  REMAINDER WRK-MOD-REMAINDER.
070300     IF WRK-MOD-REMAINDER         EQUAL ZERO
070400        MOVE 'Y'                  TO WRK-YEAR-IS-LEAP
070500     ELSE
070600        DIVIDE WRK-YEAR-CURSOR BY 100 GIVING WRK-MOD-QUOTIENT
070700                                  REMAINDER WRK-MOD-REMAINDER
070800        IF WRK-MOD-REMAINDER      EQUAL ZERO
070900           MOVE 'N'               TO WRK-YEAR-IS-LEAP
071000        ELSE
071100           DIVIDE WRK-YEAR-CURSOR BY 4 GIVING WRK-MOD-QUOTIENT
071200                                  REMAINDER WRK-MOD-REMAINDER
071300           IF WRK-MOD-REMAINDER   EQUAL ZERO
071400              MOVE 'Y'            TO WRK-YEAR-IS-LEAP
071500           END-IF
071600        END-IF
071700     END-IF.
071800*----------------------------------------------------------------*
071900 2225-99-EXIT.                   EXIT.
072000*----------------------------------------------------------------*
072100*----------------------------------------------------------------*
072200 2300-CLASSIFY-CELLS.            SECTION.
072300*----------------------------------------------------------------*
072400     PERFORM 2310-TEST-CELL-NUMERIC
072500                                  THRU 2310-99-EXIT
072600              VARYING WRK-CELL-NX FROM 1 BY 1
072700              UNTIL WRK-CELL-NX > WRK-COLUMN-COUNT.
072800*----------------------------------------------------------------*
072900 2300-99-EXIT.                   EXIT.
073000*----------------------------------------------------------------*
073100*----------------------------------------------------------------*
073200 2310-TEST-CELL-NUMERIC.         SECTION.
073300*----------------------------------------------------------------*
073400*    A CELL IS A CANDIDATE NUMBER WHEN IT IS NOT BLANK AND EVERY
073500*    CHARACTER IN IT IS A DIGIT, A SIGN, OR A DECIMAL POINT (THE
073600*    CLASS CONDITION DEFINED ON NUMERIC-CELL-CHARS IN SPECIAL-
073700*    NAMES).  TSG-0068 - THAT CHARACTER-SET TEST ALONE PASSES
073800*    GARBAGE LIKE "1.2.3" OR "12-3", SO 2315 BELOW ALSO CHECKS
073900*    THE SHAPE OF THE TEXT (ONE SIGN AT MOST, LEADING ONLY; ONE
074000*    DECIMAL POINT AT MOST) BEFORE THE CELL IS TRUSTED AS A REAL
074100*    NUMBER AND HANDED TO 2320 TO BUILD THE PACKED VALUE.  A CELL
074200*    THAT FAILS EITHER TEST IS LEFT 'N' AND ITS RAW TEXT STANDS.
074300*----------------------------------------------------------------*
074400     MOVE 'N'                     TO TSGF0R01-CELL-NUM-FLAG
074500                                     (WRK-CELL-NX)
074600                                     OF WRK-TSGFROW-REG.
074700     MOVE ZERO                    TO TSGF0R01-CELL-VALUE-NUM
074800                                     (WRK-CELL-NX)
074900                                     OF WRK-TSGFROW-REG.
075000
075100     IF TSGF0R01-CELL-TEXT (WRK-CELL-NX) OF WRK-TSGFROW-REG
075200                                  NOT EQUAL SPACES
075300        IF TSGF0R01-CELL-TEXT (WRK-CELL-NX) OF WRK-TSGFROW-REG
075400                                  IS NUMERIC-CELL-CHARS
075500           PERFORM 2315-VALIDATE-CELL-GRAMMAR
075600                                  THRU 2315-99-EXIT
075700           IF WRK-NUM-GRAMMAR-OK  EQUAL 'Y'
075800              MOVE 'Y'            TO TSGF0R01-CELL-NUM-FLAG
075900                                     (WRK-CELL-NX)
076000                                     OF WRK-TSGFROW-REG
076100              PERFORM 2320-PARSE-CELL-VALUE
076200                                  THRU 2320-99-EXIT
076300           END-IF
076400        END-IF
076500     END-IF.
076600*----------------------------------------------------------------*
076700 2310-99-EXIT.                   EXIT.
076800*----------------------------------------------------------------*
076900*----------------------------------------------------------------*
077000 2315-VALIDATE-CELL-GRAMMAR.      SECTION.
077100*----------------------------------------------------------------*
077200*    A REAL NUMBER HAS AT MOST ONE SIGN, AND THAT SIGN (IF ANY)
077300*    SITS IN THE FIRST POSITION, PLUS AT MOST ONE DECIMAL POINT
077400*    ANYWHERE AFTER IT.  WALKS THE CELL ONE CHARACTER AT A TIME
077500*    COUNTING SIGNS AND DOTS SO A SECOND SIGN OR A SECOND DOT
077600*    FAILS THE CELL RATHER THAN BEING SILENTLY FOLDED INTO THE
077700*    VALUE BY 2320/2325.
077800*----------------------------------------------------------------*
077900     MOVE 'Y'                     TO WRK-NUM-GRAMMAR-OK.
078000     MOVE ZERO                    TO WRK-NUM-SIGN-COUNT
078100                                     WRK-NUM-DOT-COUNT
078200                                     WRK-NUM-TEXT-LEN.
078300
078400     INSPECT TSGF0R01-CELL-TEXT (WRK-CELL-NX) OF WRK-TSGFROW-REG
078500             TALLYING WRK-NUM-TEXT-LEN
078600             FOR CHARACTERS BEFORE INITIAL '  '.
078700
078800     IF WRK-NUM-TEXT-LEN          EQUAL ZERO
078900        MOVE 18                   TO WRK-NUM-TEXT-LEN
079000     END-IF.
079100
079200     PERFORM 2317-CHECK-ONE-CHAR
079300                                  THRU 2317-99-EXIT
079400              VARYING WRK-NUM-CHAR-NX FROM 1 BY 1
079500              UNTIL WRK-NUM-CHAR-NX > WRK-NUM-TEXT-LEN.
079600*----------------------------------------------------------------*
079700 2315-99-EXIT.                   EXIT.
079800*----------------------------------------------------------------*
079900*----------------------------------------------------------------*
080000 2317-CHECK-ONE-CHAR.            SECTION.
080100*----------------------------------------------------------------*
080200     MOVE TSGF0R01-CELL-TEXT (WRK-CELL-NX) OF WRK-TSGFROW-REG
080300                                  (WRK-NUM-CHAR-NX:1)
080400                                  TO WRK-NUM-ONE-CHAR.
080500
080600     IF WRK-NUM-ONE-CHAR EQUAL '+' OR WRK-NUM-ONE-CHAR EQUAL '-'
080700        ADD 1                     TO WRK-NUM-SIGN-COUNT
080800        IF WRK-NUM-CHAR-NX        NOT EQUAL 1
080900           MOVE 'N'               TO WRK-NUM-GRAMMAR-OK
081000        END-IF
081100     ELSE
081200        IF WRK-NUM-ONE-CHAR       EQUAL '.'
081300           ADD 1                  TO WRK-NUM-DOT-COUNT
081400        END-IF
081500     END-IF.
081600
081700     IF WRK-NUM-SIGN-COUNT GREATER 1 OR WRK-NUM-DOT-COUNT GREATER 1
081800        MOVE 'N'                  TO WRK-NUM-GRAMMAR-OK
081900     END-IF.
082000*----------------------------------------------------------------*
082100 2317-99-EXIT.                   EXIT.
082200*----------------------------------------------------------------*
082300*----------------------------------------------------------------*
082400 2320-PARSE-CELL-VALUE.          SECTION.
082500*----------------------------------------------------------------*
082600*    MANUAL NUMVAL REPLACEMENT.  THE CLASS TEST IN 2310 ALREADY
082700*    PROVED THE TEXT IS ONLY DIGITS, A SIGN AND AT MOST ONE
082800*    DECIMAL POINT, SO WE ACCUMULATE THE WHOLE PART AND THE
082900*    FRACTIONAL PART SEPARATELY AS WE WALK THE CHARACTERS.
083000*----------------------------------------------------------------*
083100     MOVE +1                      TO WRK-NUM-SIGN.
083200     MOVE ZERO                    TO WRK-NUM-INT-PART
083300                                      WRK-NUM-FRAC-PART
083400                                      WRK-NUM-FRAC-DIGITS
083500                                      WRK-NUM-TEXT-LEN.
083600     MOVE 'N'                     TO WRK-NUM-DECIMAL-SEEN.
083700
083800     INSPECT TSGF0R01-CELL-TEXT (WRK-CELL-NX) OF WRK-TSGFROW-REG
083900             TALLYING WRK-NUM-TEXT-LEN
084000             FOR CHARACTERS BEFORE INITIAL '  '.
084100
084200     IF WRK-NUM-TEXT-LEN          EQUAL ZERO
084300        MOVE 18                   TO WRK-NUM-TEXT-LEN
084400     END-IF.
084500
084600     PERFORM 2325-PARSE-ONE-CHAR
084700                                  THRU 2325-99-EXIT
084800              VARYING WRK-NUM-CHAR-NX FROM 1 BY 1
084900              UNTIL WRK-NUM-CHAR-NX > WRK-NUM-TEXT-LEN.
085000
085100     COMPUTE TSGF0R01-CELL-VALUE-NUM (WRK-CELL-NX)
085200                                  OF WRK-TSGFROW-REG ROUNDED =
085300             WRK-NUM-SIGN *
085400             (WRK-NUM-INT-PART +
085500              (WRK-NUM-FRAC-PART / (10 ** WRK-NUM-FRAC-DIGITS))).
085600*----------------------------------------------------------------*
085700 2320-99-EXIT.                   EXIT.
085800*----------------------------------------------------------------*
085900*----------------------------------------------------------------*
086000 2325-PARSE-ONE-CHAR.            SECTION.
086100*----------------------------------------------------------------*
086200     MOVE TSGF0R01-CELL-TEXT (WRK-CELL-NX) OF WRK-TSGFROW-REG
086300                                  (WRK-NUM-CHAR-NX:1)
086400                                  TO WRK-NUM-ONE-CHAR.
086500
086600     IF WRK-NUM-ONE-CHAR          EQUAL '-'
086700        MOVE -1                   TO WRK-NUM-SIGN
086800     ELSE
086900        IF WRK-NUM-ONE-CHAR       EQUAL '.'
087000           MOVE 'Y'               TO WRK-NUM-DECIMAL-SEEN
087100        ELSE
087200           IF WRK-NUM-ONE-CHAR    NOT EQUAL '+'
087300              IF WRK-NUM-DECIMAL-SEEN EQUAL 'Y'
087400                 COMPUTE WRK-NUM-FRAC-PART =
087500                         (WRK-NUM-FRAC-PART * 10) +
087600                         WRK-NUM-ONE-DIGIT
087700                 ADD 1            TO WRK-NUM-FRAC-DIGITS
087800              ELSE
087900                 COMPUTE WRK-NUM-INT-PART =
088000                         (WRK-NUM-INT-PART * 10) +
088100                         WRK-NUM-ONE-DIGIT
088200              END-IF
088300           END-IF
088400        END-IF
088500     END-IF.
088600*----------------------------------------------------------------*
088700 2325-99-EXIT.                   EXIT.
088800*----------------------------------------------------------------*
088900*----------------------------------------------------------------*
089000 3000-FINALIZE.                  SECTION.
089100*----------------------------------------------------------------*
089200     CLOSE TSGFIN.
089300
089400     DISPLAY '***************************'.
089500     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
089600     DISPLAY '***************************'.
089700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
089800     DISPLAY '*COMPILED........:'
089900     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
090000     DISPLAY '*.................'
090100     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
090200     DISPLAY '*-------------------------*'.
090300     DISPLAY '*ROWS READ FROM TSGFIN..:' WRK-TSGFIN-REGS-COUNTER
090400     '*'.
090500     DISPLAY '*BLANK LINES SKIPPED....:'
090600     WRK-BLANK-LINES-SKIPPED '*'.
090700     DISPLAY '*-------------------------*'.
090800     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
090900     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
091000     DISPLAY '***************************'.
091100
091200     STOP RUN.
091300*----------------------------------------------------------------*
091400 3000-99-EXIT.                   EXIT.
091500*----------------------------------------------------------------*
091600*----------------------------------------------------------------*
091700 7100-VALIDATE-HEADER-PRESENT.   SECTION.
091800*----------------------------------------------------------------*
091900     MOVE 'INPUT FILE HAS NO HEADER LINE - FILE IS EMPTY'
092000                                  TO WRK-ERROR-MSG.
092100     PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT.
092200*----------------------------------------------------------------*
092300 7100-99-EXIT.                   EXIT.
092400*----------------------------------------------------------------*
092500*----------------------------------------------------------------*
092600 7150-VALIDATE-HEADER-COLUMNS.   SECTION.
092700*----------------------------------------------------------------*
092800     IF WRK-HEADER-COLUMN-COUNT  LESS 1
092900        MOVE 'BAD-HDR'            TO WRK-ERROR-CODE
093000        MOVE 'HEADER LINE HAS NO VALUE COLUMN NAMES'
093100                                  TO WRK-ERROR-MSG
093200        PERFORM 9999-CALL-ABEND-PGM
093300                                  THRU 9999-99-EXIT
093400     END-IF.
093500     IF WRK-HEADER-COLUMN-COUNT  GREATER 10
093600        MOVE 'BAD-HDR'            TO WRK-ERROR-CODE
093700        MOVE 'HEADER LINE HAS MORE THAN 10 VALUE COLUMNS'
093800                                  TO WRK-ERROR-MSG
093900        PERFORM 9999-CALL-ABEND-PGM
094000                                  THRU 9999-99-EXIT
094100     END-IF.
094200*----------------------------------------------------------------*
094300 7150-99-EXIT.                   EXIT.
094400*----------------------------------------------------------------*
094500*----------------------------------------------------------------*
094600 7200-VALIDATE-ROW-COUNT.        SECTION.
094700*----------------------------------------------------------------*
094800     IF WRK-TSGFIN-REGS-COUNTER  LESS 2
094900        MOVE 'MIN-ROWS'           TO WRK-ERROR-CODE
095000        MOVE 'NEED AT LEAST 2 DATA ROWS'
095100                                  TO WRK-ERROR-MSG
095200        PERFORM 9999-CALL-ABEND-PGM
095300                                  THRU 9999-99-EXIT
095400     END-IF.
095500*----------------------------------------------------------------*
095600 7200-99-EXIT.                   EXIT.
095700*----------------------------------------------------------------*
095800*----------------------------------------------------------------*
095900 8100-TEST-FS-TSGFIN.            SECTION.
096000*----------------------------------------------------------------*
096100     IF WRK-FS-TSGFIN            NOT EQUAL ZEROS AND 10
096200        MOVE WRK-FS-TSGFIN       TO WRK-ERROR-CODE
096300        PERFORM 9999-CALL-ABEND-PGM
096400                                  THRU 9999-99-EXIT
096500     END-IF.
096600*----------------------------------------------------------------*
096700 8100-99-EXIT.                   EXIT.
096800*----------------------------------------------------------------*
096900*----------------------------------------------------------------*
097000 8200-TEST-FS-TSGFCTL.           SECTION.
097100*----------------------------------------------------------------*
097200     IF WRK-FS-TSGFCTL           NOT EQUAL ZEROS
097300        MOVE WRK-FS-TSGFCTL      TO WRK-ERROR-CODE
097400        PERFORM 9999-CALL-ABEND-PGM
097500                                  THRU 9999-99-EXIT
097600     END-IF.
097700*----------------------------------------------------------------*
097800 8200-99-EXIT.                   EXIT.
097900*----------------------------------------------------------------*
098000*----------------------------------------------------------------*
098100 8300-TEST-FS-TSGFHDR.           SECTION.
098200*----------------------------------------------------------------*
098300     IF WRK-FS-TSGFHDR           NOT EQUAL ZEROS
098400        MOVE WRK-FS-TSGFHDR      TO WRK-ERROR-CODE
098500        PERFORM 9999-CALL-ABEND-PGM
098600                                  THRU 9999-99-EXIT
098700     END-IF.
098800*----------------------------------------------------------------*
098900 8300-99-EXIT.                   EXIT.
099000*----------------------------------------------------------------*
099100*----------------------------------------------------------------*
099200 9000-GET-DATE-TIME.             SECTION.
099300*----------------------------------------------------------------*
099400     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
099500     MOVE YY                     TO YYYY-FORMATTED.
099600     MOVE MM                     TO MM-FORMATTED.
099700     MOVE DD                     TO DD-FORMATTED.
099800     ADD  2000                   TO YYYY-FORMATTED.
099900
100000     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
100100     MOVE HOUR                   TO HOUR-FORMATTED.
100200     MOVE MINUTE                 TO MINUTE-FORMATTED.
100300     MOVE SECOND                 TO SECOND-FORMATTED.
100400*----------------------------------------------------------------*
100500 9000-99-EXIT.                   EXIT.
100600*----------------------------------------------------------------*
100700*----------------------------------------------------------------*
100800 9999-CALL-ABEND-PGM.            SECTION.
100900*----------------------------------------------------------------*
101000     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
101100     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
101200     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
101300*----------------------------------------------------------------*
101400 9999-99-EXIT.                   EXIT.
101500*----------------------------------------------------------------*
