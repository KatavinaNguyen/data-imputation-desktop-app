000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         RENATO M. SOUZA.
000700 INSTALLATION.   DATA SERVICES - BATCH ANALYTICS.
000800 DATE-WRITTEN.   14/05/1991.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*                DATA SERVICES - COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ABENDPGM.                                     *
001500*    ANALYST.....: R. M. SOUZA                                   *
001600*    PROGRAMMER..: R. M. SOUZA                                   *
001700*    DATE........: 14/05/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: COMMON BATCH UTILITIES - ALL DATA SERVICES    *
002000*                  JOB STREAMS CALL THIS ONE ABEND MODULE.       *
002100*----------------------------------------------------------------*
002200*    GOAL........: ABNORMAL END PROGRAM.  DISPLAYS THE CALLER'S  *
002300*                  ERROR LOG GROUP IN A BOXED BANNER AND STOPS   *
002400*                  THE RUN.  SHARED BY EVERY TSGFIL STEP SO THE  *
002500*                  OPERATOR SEES THE SAME BANNER SHAPE NO        *
002600*                  MATTER WHICH PROGRAM ABENDED.                 *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NONE                                         *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*-------------------------------------------------------------*
003400* CHANGE LOG                                                   *
003500*-------------------------------------------------------------*
003600*DATE       BY   TKT#      DESCRIPTION                         *
003700*---------- ---- --------- -----------------------------------*
003800*14/05/1991 RMS  TSG-0001  ORIGINAL PROGRAM - CARRIED OVER AS  *
003900*                          THE SHOP'S STANDARD ABEND MODULE,   *
004000*                          UNCHANGED IN PURPOSE, RETITLED FOR  *
004100*                          THE TSGFIL JOB STREAM.               *
004200*12/08/1992 RMS  TSG-0019  ADDED WRK-ERROR-CODE-VIEW SO A       *
004300*                          2-DIGIT FILE-STATUS CODE PRINTS      *
004400*                          FLUSH LEFT INSTEAD OF LOST IN 30     *
004500*                          BLANKS.                              *
004600*19/09/1998 JCS  TSG-Y2K1  YEAR 2000 REVIEW - DATE AND TIME     *
004700*                          ARRIVE PRE-FORMATTED FROM THE        *
004800*                          CALLER.  NO 2-DIGIT YEAR STORED OR   *
004900*                          COMPARED HERE.  NO CHANGE.           *
005000*07/04/2004 JCS  TSG-0061  ADDED WRK-ABEND-SEQUENCE SO REPEAT   *
005100*                          ABENDS IN ONE RUN (SHOULDN'T HAPPEN, *
005200*                          BUT HAS) ARE NUMBERED ON THE OPERATOR*
005300*                          CONSOLE.                              *
005400*-------------------------------------------------------------*
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100      CLASS NUMERIC-CELL-CHARS IS "0123456789" "+" "-" ".".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*================================================================*
006700*                  D A T A      D I V I S I O N                  *
006800*================================================================*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200*-----------------------------------------------------------------*
007300*                  WORKING-STORAGE SECTION                        *
007400*-----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600
007700 77  WRK-ABEND-SEQUENCE                 PIC S9(04) COMP VALUE ZERO.
007800 01  WRK-ABEND-SEQUENCE-GROUP.
007900     05  WRK-ABEND-SEQUENCE-DISPLAY     PIC ZZZ9.
008000     05  FILLER                         PIC X(01) VALUE SPACE.
008100 01  FILLER REDEFINES WRK-ABEND-SEQUENCE-GROUP.
008200     05  FILLER                         PIC X(05).
008300
008400 01  WRK-SUBSYSTEM-VIEW.
008500     05  WRK-SUBSYSTEM-PREFIX           PIC X(04) VALUE SPACES.
008600     05  WRK-SUBSYSTEM-SUFFIX           PIC X(04) VALUE SPACES.
008700     05  FILLER                         PIC X(01) VALUE SPACES.
008800
008900*-----------------------------------------------------------------*
009000*                      LINKAGE SECTION                            *
009100*-----------------------------------------------------------------*
009200 LINKAGE SECTION.
009300 01  WRK-ERROR-LOG.
009400     03  WRK-PROGRAM                    PIC X(08).
009500     03  WRK-ERROR-MSG                  PIC X(30).
009600     03  WRK-ERROR-CODE                 PIC X(30).
009700     03  WRK-ERROR-DATE                 PIC X(10).
009800     03  WRK-ERROR-TIME                 PIC X(08).
009900     03  FILLER                         PIC X(04).
010000 01  WRK-ERROR-CODE-VIEW REDEFINES WRK-ERROR-CODE.
010100     03  WRK-ERROR-CODE-SHORT           PIC X(10).
010200     03  FILLER                         PIC X(20).
010300*================================================================*
010400 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
010500*================================================================*
010600*----------------------------------------------------------------*
010700 0000-MAIN-PROCESS.
010800*----------------------------------------------------------------*
010900     ADD 1                        TO WRK-ABEND-SEQUENCE.
011000     MOVE WRK-ABEND-SEQUENCE      TO WRK-ABEND-SEQUENCE-DISPLAY.
011100
011200     MOVE WRK-PROGRAM (1:4)       TO WRK-SUBSYSTEM-PREFIX.
011300     MOVE WRK-PROGRAM (5:4)       TO WRK-SUBSYSTEM-SUFFIX.
011400
011500     DISPLAY '**********************************'.
011600     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
011700     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011800     DISPLAY '*ABEND SEQ..: ' WRK-ABEND-SEQUENCE-DISPLAY '        *'.
011900     DISPLAY '*DATE: '        WRK-ERROR-DATE          '                *'.
012000     DISPLAY '*TIME: '        WRK-ERROR-TIME          '                *'.
012100     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
012200     DISPLAY '*CALLER PROGRAM.....:' WRK-SUBSYSTEM-PREFIX
012300             WRK-SUBSYSTEM-SUFFIX '    *'.
012400     DISPLAY '*ERROR CODE:                     *'.
012500     DISPLAY '* ' WRK-ERROR-CODE-SHORT '                     *'.
012600     DISPLAY '*ERROR MESSAGE:                  *'.
012700     DISPLAY '* ' WRK-ERROR-MSG '   *'.
012800     DISPLAY '**********************************'.
012900
013000     STOP RUN.
013100*----------------------------------------------------------------*
013200 0000-99-EXIT.                   EXIT.
013300*----------------------------------------------------------------*
