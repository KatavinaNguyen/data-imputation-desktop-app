000100*================================================================*
000200*        C O P Y B O O K   -   T S G F 0 R 0 1                   *
000300*================================================================*
000400*    BOOK NAME...: TSGF0R01                                      *
000500*    ANALYST.....: R. MUNIZ                                      *
000600*    PROGRAMMER..: R. MUNIZ                                      *
000700*    DATE........: 14/05/1991                                    *
000800*----------------------------------------------------------------*
000900*    PROJECT.....: TIME SERIES GAP-FILL PROJECT - TSGFIL         *
001000*----------------------------------------------------------------*
001100*    GOAL........: SHARED WORKING LAYOUT FOR ONE ROW OF THE      *
001200*                  TIME-SERIES CSV TABLE.  COPIED INTO EVERY     *
001300*                  PROGRAM THAT TOUCHES A ROW: THE UNSORTED      *
001400*                  WORK FILE, THE SORTED WORK FILE, AND THE      *
001500*                  IN-MEMORY GAP-FILL TABLE.                     *
001600*----------------------------------------------------------------*
001700*    USED BY.....: TSGF0001  (BUILDS THIS LAYOUT AT INTAKE)      *
001800*                  TSGF0002  (LOADS, FILLS, INTERPOLATES,        *
001900*                             WRITES FROM THIS LAYOUT)           *
002000*----------------------------------------------------------------*
002100*-------------------------------------------------------------*
002200* CHANGE LOG                                                   *
002300*-------------------------------------------------------------*
002400*DATE       BY   TKT#      DESCRIPTION                         *
002500*---------- ---- --------- -----------------------------------*
002600*14/05/1991 RMM  TSG-0001  ORIGINAL COPYBOOK - 10 VALUE CELLS. *
002700*02/11/1993 RMM  TSG-0014  ADDED TSGF0R01-INSERTED-FLAG SO     *
002800*                          TSGF0002 CAN TAG GAP-FILL ROWS ON   *
002900*                          THE RUN-SUMMARY DISPLAY.            *
003000*19/09/1998 JCS  TSG-Y2K1  YEAR 2000 REVIEW - EPOCH-SECONDS IS *
003100*                          COMPUTED FROM A 4-DIGIT YEAR IN     *
003200*                          TSGF0001, NO 2-DIGIT YEAR STORED    *
003300*                          ANYWHERE IN THIS BOOK.  NO CHANGE.  *
003400*-------------------------------------------------------------*
003500*
003600*    ONE 01-LEVEL PER ROW.  CALLER SUPPLIES THE GROUP NAME,
003700*    E.G.  01 WRK-TSGFUNS-REG.
003800*              COPY 'TSGF0R01'.
003900*
004000     05  TSGF0R01-EPOCH-SECONDS      PIC S9(12) COMP-3.
004100     05  TSGF0R01-TIMESTAMP          PIC X(20).
004200     05  TSGF0R01-INSERTED-FLAG      PIC X(01).
004300         88  TSGF0R01-ROW-IS-ORIGINAL     VALUE 'N'.
004400         88  TSGF0R01-ROW-IS-INSERTED     VALUE 'Y'.
004500     05  TSGF0R01-CELL OCCURS 10 TIMES
004600                       INDEXED BY TSGF0R01-CELL-NX.
004700         10  TSGF0R01-CELL-TEXT     PIC X(18).
004800         10  TSGF0R01-CELL-NUM-FLAG PIC X(01).
004900             88  TSGF0R01-CELL-IS-NUMERIC    VALUE 'Y'.
005000             88  TSGF0R01-CELL-NOT-NUMERIC   VALUE 'N'.
005100         10  TSGF0R01-CELL-VALUE-NUM
005200                                   PIC S9(11)V9(6) COMP-3.
005300     05  FILLER                      PIC X(15).
