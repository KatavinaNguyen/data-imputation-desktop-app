000100*================================================================*
000200*        C O P Y B O O K   -   T S G F 0 R 0 2                   *
000300*================================================================*
000400*    BOOK NAME...: TSGF0R02                                      *
000500*    ANALYST.....: R. MUNIZ                                      *
000600*    PROGRAMMER..: R. MUNIZ                                      *
000700*    DATE........: 14/05/1991                                    *
000800*----------------------------------------------------------------*
000900*    PROJECT.....: TIME SERIES GAP-FILL PROJECT - TSGFIL         *
001000*----------------------------------------------------------------*
001100*    GOAL........: SHARED WORKING LAYOUT FOR THE HEADER LINE OF  *
001200*                  THE TIME-SERIES CSV TABLE.  ONE CELL PER      *
001300*                  COLUMN TITLE - CELL (1) IS THE TIMESTAMP      *
001400*                  COLUMN NAME, CELLS (2) THRU (11) ARE THE      *
001500*                  VALUE COLUMN NAMES, SAME ORDER AS THE         *
001600*                  TSGF0R01-CELL TABLE THEY LABEL.                *
001700*----------------------------------------------------------------*
001800*    USED BY.....: TSGF0001  (SPLITS THE HEADER LINE INTO THIS   *
001900*                             LAYOUT AND CHECKS THE COLUMN COUNT *
002000*                             AGAINST THE DATA ROWS)             *
002100*----------------------------------------------------------------*
002200*-------------------------------------------------------------*
002300* CHANGE LOG                                                   *
002400*-------------------------------------------------------------*
002500*DATE       BY   TKT#      DESCRIPTION                         *
002600*---------- ---- --------- -----------------------------------*
002700*11/03/2004 JCS  TSG-0063  ORIGINAL COPYBOOK - PULLED THE       *
002800*                          HEADER TITLES OUT OF THE RAW CARRY   *
002900*                          FILE SO TSGF0001 CAN VALIDATE THE    *
003000*                          COLUMN COUNT BEFORE SORT EVER SEES   *
003100*                          A ROW.  1 TIMESTAMP NAME + UP TO 10  *
003200*                          VALUE NAMES, SAME BOUND AS TSGF0R01. *
003300*-------------------------------------------------------------*
003400*
003500*    ONE 01-LEVEL PER HEADER LINE.  CALLER SUPPLIES THE GROUP
003600*    NAME, E.G.  01  WRK-TSGFHDR-REG.
003700*                    COPY 'TSGF0R02'.
003800*
003900     05  TSGF0R02-HEADER-NAME OCCURS 11 TIMES
004000                      INDEXED BY TSGF0R02-HEADER-NX
004100                                 PIC X(18).
004200     05  FILLER                      PIC X(12).
